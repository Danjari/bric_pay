000100*****************************************************************
000200*  COPYLIB-ACCTMSTR.CPY
000300*
000400*  Bric Pay account master record.  One occurrence per customer
000500*  account.  File is sequential, fixed length, loaded whole into
000600*  the ACCT-TABLE working-storage table (see WT-ACCT-TABLE in the
000700*  calling program) for keyed lookup by ACCT-NUMBER / ACCT-PHONE.
000800*
000900*  Put this file in the /COPYLIB directory.
001000*  Include with: COPY ACCTMSTR.  (or the shop's COPYLIB member
001100*  name) in the FILE SECTION of the owning FD.
001200*
001300*  CHANGE LOG
001400*  2014-04-02 PB  First cut, lifted from the PBS customer record
001500*                 while we were deciding whether Bric Pay needed
001600*                 its own DB2 tables or flat files.  (ticket none)
001700*  2014-04-09 PB  Management decided: no DBA budget this quarter.
001800*                 Flat sequential master it is.  Added ACCT-ID,
001900*                 re-cut as straight COBOL record, dropped the
002000*                 EXEC SQL DECLARE TABLE.
002100*  2014-04-11 BK  Added ACCT-REC-STATUS indicator byte so a bad
002200*                 write can be told from a closed account later.
002300*  2014-04-22 SS  Broadened ACCT-PWHASH to X(255) - the hashing
002400*                 routine review asked for headroom.
002500*  1998-11-30 PB  Y2K sweep: ACCT-DOB/-CREATED/-UPDATED already
002600*                 carry 4-digit years (YYYY-MM-DD forms), no
002700*                 change required, logged per audit request
002800*                 Q4-98-117.
002900*  2003-06-18 BK  Added REDEFINES break-outs of DOB and the
003000*                 created/updated stamps for the age-at-open and
003100*                 ageing reports (request AR-0306-4).
003200*****************************************************************
003300 01  ACCT-MASTER-RECORD.
003400*        ---------------------------------------------------
003500*        internal sequential id, assigned 1, 2, 3, ... as
003600*        accounts are opened; never reused.
003700*        ---------------------------------------------------
003800     05  ACCT-ID                    PIC 9(9).
003900*        ---------------------------------------------------
004000*        account number - 8 to 12 digits, left justified,
004100*        space padded.  Unique across the master.
004200*        ---------------------------------------------------
004300     05  ACCT-NUMBER                PIC X(12).
004400     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
004500         10  ACCT-NUMBER-DIGITS     PIC X(12).
004600     05  ACCT-NAME                  PIC X(100).
004700     05  ACCT-SURNAME               PIC X(100).
004800*        ---------------------------------------------------
004900*        phone as entered on the application; unique across
005000*        the master (checked at account-opening time).
005100*        ---------------------------------------------------
005200     05  ACCT-PHONE                 PIC X(20).
005300*        ---------------------------------------------------
005400*        opaque one-way hash token of the password.  Carries
005500*        no business meaning - never displayed, never compared
005600*        except byte for byte.
005700*        ---------------------------------------------------
005800     05  ACCT-PWHASH                PIC X(255).
005900*        ---------------------------------------------------
006000*        date of birth, YYYY-MM-DD.  Broken out below for the
006100*        ageing/age-at-open checks.
006200*        ---------------------------------------------------
006300     05  ACCT-DOB                   PIC X(10).
006400     05  ACCT-DOB-R REDEFINES ACCT-DOB.
006500         10  ACCT-DOB-YYYY          PIC X(4).
006600         10  FILLER                 PIC X(1).
006700         10  ACCT-DOB-MM            PIC X(2).
006800         10  FILLER                 PIC X(1).
006900         10  ACCT-DOB-DD            PIC X(2).
007000     05  ACCT-POB                   PIC X(100).
007100*        ---------------------------------------------------
007200*        current balance, two decimals, zoned DISPLAY - this
007300*        shop does not pack money fields.
007400*        ---------------------------------------------------
007500     05  ACCT-BALANCE               PIC S9(8)V99.
007600*        ---------------------------------------------------
007700*        creation and last-update stamps, YYYY-MM-DD HH:MM:SS.
007800*        Broken out below for the posting/ageing reports.
007900*        ---------------------------------------------------
008000     05  ACCT-CREATED               PIC X(19).
008100     05  ACCT-CREATED-R REDEFINES ACCT-CREATED.
008200         10  ACCT-CREATED-DATE      PIC X(10).
008300         10  FILLER                 PIC X(1).
008400         10  ACCT-CREATED-TIME      PIC X(8).
008500     05  ACCT-UPDATED               PIC X(19).
008600     05  ACCT-UPDATED-R REDEFINES ACCT-UPDATED.
008700         10  ACCT-UPDATED-DATE      PIC X(10).
008800         10  FILLER                 PIC X(1).
008900         10  ACCT-UPDATED-TIME      PIC X(8).
009000*        ---------------------------------------------------
009100*        record status - set to 'A' the moment the master
009200*        record is written; no batch step in this system ever
009300*        closes an account, but the byte is carried so a
009400*        future close-account job has somewhere to post to.
009500*        ---------------------------------------------------
009600     05  ACCT-REC-STATUS            PIC X(1) VALUE 'A'.
009700         88  ACCT-REC-ACTIVE             VALUE 'A'.
009800         88  ACCT-REC-CLOSED              VALUE 'C'.
009900     05  FILLER                     PIC X(20).
