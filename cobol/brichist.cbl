000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BRICHIST.
000400 AUTHOR. SUSAN S.
000500 INSTALLATION. BRIC PAY DATA CENTRE.
000600 DATE-WRITTEN. 2014-05-20.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000*  Purpose: Bric Pay history and balance inquiry job.  Reads a
001100*           small batch of inquiry requests (account number plus
001200*           how many lines the caller wants) and, for each one,
001300*           prints the account's current balance and its most
001400*           recent journal activity, newest first.  Same "load
001500*           the master whole, scan it in memory" approach the
001600*           account-opening and posting jobs use - there is no
001700*           indexed access to either file in this shop.
001800*
001900*  CHANGE LOG
002000*  2014-05-20 SS  First cut.
002100*  2014-05-27 SS  History rows are now ranked newest-first with
002200*                 an in-memory exchange sort on the timestamp -
002300*                 this shop has never carried a SORT verb job
002400*                 for anything this small, so the table is
002500*                 ordered by hand same as BRICACCT tallies its
002600*                 digit table.
002700*  2014-06-03 BK  Request limit of zero or blank now defaults to
002800*                 10 lines, matching the old teller-window
002900*                 inquiry screen.  (ticket BP-0463)
003000*  1999-04-02 PB  Y2K sweep: timestamp comparisons already run on
003100*                 the 4-digit-year stamp text, no change needed,
003200*                 logged per audit request Q1-99-003.
003300*  2014-06-25 BK  B0200 now GOes straight to a B0200-EXIT
003400*                 paragraph on an unknown account instead of
003500*                 wrapping the balance/history/rank steps in an
003600*                 ELSE.  (ticket BP-0472)
003700*  2014-07-09 BK  Added a page number to the title line - audit
003800*                 flagged every one of our batch reports for
003900*                 missing it.  No mid-run control break here so
004000*                 it just seeds to 1.  (ticket BP-0479)
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*-----------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT  INQUIRY-FILE ASSIGN TO HISTIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS HISTIN-FS.
005300
005400     SELECT  ACCT-MASTER-FILE ASSIGN TO ACCTMOLD
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS MASTIN-FS.
005700
005800     SELECT  TXN-JOURNAL-FILE ASSIGN TO TXNJOLD
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS JRNIN-FS.
006100
006200     SELECT  HISTORY-REPORT-FILE ASSIGN TO HISTRPT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS RPT-FS.
006500*-----------------------------------------------------------
006600 DATA DIVISION.
006700*-----------------------------------------------------------
006800 FILE SECTION.
006900 FD  INQUIRY-FILE.
007000     COPY HISTIN.
007100
007200 FD  ACCT-MASTER-FILE.
007300     COPY ACCTMSTR.
007400
007500 FD  TXN-JOURNAL-FILE.
007600     COPY TXNJRNL.
007700
007800 FD  HISTORY-REPORT-FILE.
007900 01  HISTORY-REPORT-LINE           PIC X(132).
008000*-----------------------------------------------------------
008100 WORKING-STORAGE SECTION.
008200 01  SWITCHES.
008300     05  HISTIN-EOF-SW            PIC X VALUE 'N'.
008400         88  HISTIN-EOF               VALUE 'Y'.
008500     05  MASTIN-EOF-SW            PIC X VALUE 'N'.
008600         88  MASTIN-EOF               VALUE 'Y'.
008700     05  JRNIN-EOF-SW             PIC X VALUE 'N'.
008800         88  JRNIN-EOF                VALUE 'Y'.
008900     05  WB-FOUND-ACCT-SW         PIC X VALUE 'N'.
009000         88  WB-FOUND-ACCT            VALUE 'Y'.
009100     05  WB-SWAP-MADE-SW          PIC X VALUE 'N'.
009200         88  WB-SWAP-MADE             VALUE 'Y'.
009300
009400 01  FILE-STATUS-FIELDS.
009500     05  HISTIN-FS                PIC XX.
009600         88  HISTIN-SUCCESSFUL        VALUE '00'.
009700     05  MASTIN-FS                PIC XX.
009800     05  JRNIN-FS                 PIC XX.
009900     05  RPT-FS                   PIC XX.
010000
010100 01  COUNTS-FIELDS.
010200     05  WB-REQUESTS-READ         PIC 9(5) COMP VALUE ZERO.
010300     05  WB-MASTER-COUNT          PIC 9(7) COMP VALUE ZERO.
010400     05  WB-JOURNAL-COUNT         PIC 9(7) COMP VALUE ZERO.
010500     05  WB-MATCH-COUNT           PIC 9(7) COMP VALUE ZERO.
010600     05  WB-PRINT-LIMIT           PIC 9(3) COMP VALUE ZERO.
010700     05  WB-LINES-PRINTED         PIC 9(3) COMP VALUE ZERO.
010800
010900*    whole master loaded for a keyed lookup by account number.
011000 01  WT-ACCT-TABLE.
011100     05  WT-ACCT-ENTRY OCCURS 20000 TIMES
011200                        INDEXED BY WX-ACCT-NDX.
011300         COPY ACCTMSTR REPLACING ACCT-MASTER-RECORD
011400                              BY WT-ACCT-ENTRY-DATA.
011500 01  WS-ACCT-NDX                  PIC 9(5) COMP.
011600 01  WS-FOUND-ACCT-NDX            PIC 9(5) COMP.
011700
011800*    whole journal loaded once; each inquiry re-scans it, the
011900*    same way BRICPOST re-scans the master table per item.
012000 01  WT-JOURNAL-TABLE.
012100     05  WT-JOURNAL-ENTRY OCCURS 50000 TIMES
012200                           INDEXED BY WX-JRNL-NDX.
012300         COPY TXNJRNL REPLACING TXN-JOURNAL-RECORD
012400                             BY WT-JOURNAL-ENTRY-DATA.
012500 01  WS-JRNL-NDX                  PIC 9(7) COMP.
012600
012700*    the matches for the current inquiry are copied into this
012800*    short table, ranked, and printed - kept separate from the
012900*    full journal table so the exchange sort below only ever
013000*    works a handful of rows.
013100 01  WT-MATCH-TABLE.
013200     05  WT-MATCH-ENTRY OCCURS 50000 TIMES
013300                         INDEXED BY WX-MATCH-NDX.
013400         COPY TXNJRNL REPLACING TXN-JOURNAL-RECORD
013500                             BY WT-MATCH-ENTRY-DATA.
013600 01  WS-OUTER-NDX                 PIC 9(7) COMP.
013700 01  WS-OUTER-LIMIT               PIC 9(7) COMP.
013800 01  WS-INNER-NDX                 PIC 9(7) COMP.
013900 01  WS-INNER-LIMIT               PIC 9(7) COMP.
014000 01  WT-SWAP-HOLD.
014100     COPY TXNJRNL REPLACING TXN-JOURNAL-RECORD
014200                         BY WT-SWAP-HOLD-DATA.
014300
014400 01  WS-TODAY-DATE.
014500     05  WS-TODAY-YYYY            PIC 9(4).
014600     05  WS-TODAY-MM              PIC 9(2).
014700     05  WS-TODAY-DD              PIC 9(2).
014800*    straight 8-digit view, same habit as BRICSTMP's own
014900*    date breakout.
015000 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
015100     05  WS-TODAY-DATE-NUM        PIC 9(8).
015200
015300*    report layout.
015400 01  WR-HIST-TITLE-1.
015500     05  FILLER            PIC X(30) VALUE SPACE.
015600     05  FILLER            PIC X(42)
015700         VALUE 'BRIC PAY  -  HISTORY / BALANCE INQUIRY'.
015800     05  FILLER            PIC X(60) VALUE SPACE.
015900 01  WR-HIST-TITLE-2.
016000     05  FILLER            PIC X(10) VALUE 'RUN DATE: '.
016100     05  WC-TITLE-DATE     PIC X(10) VALUE SPACE.
016200     05  FILLER            PIC X(10) VALUE SPACE.
016300     05  FILLER            PIC X(9)  VALUE 'PAGE NO: '.
016400     05  WC-TITLE-PAGE     PIC ZZ9   VALUE ZERO.
016500     05  FILLER            PIC X(90) VALUE SPACE.
016600 01  WR-HIST-ACCT-LINE.
016700     05  FILLER            PIC X(18) VALUE 'ACCOUNT NUMBER..: '.
016800     05  WC-ACCT-NUMBER    PIC X(12) VALUE SPACE.
016900     05  FILLER            PIC X(102) VALUE SPACE.
017000 01  WR-HIST-BAL-LINE.
017100     05  FILLER            PIC X(18) VALUE 'CURRENT BALANCE.: '.
017200     05  WC-ACCT-BALANCE   PIC $$$,$$$,$$9.99.
017300     05  FILLER            PIC X(99) VALUE SPACE.
017400*    flat view for the console echo in D0200.
017500 01  WR-HIST-BAL-LINE-R REDEFINES WR-HIST-BAL-LINE PIC X(132).
017600 01  WR-HIST-ERROR-LINE.
017700     05  FILLER            PIC X(18) VALUE SPACE.
017800     05  WC-ERROR-TEXT     PIC X(60) VALUE SPACE.
017900     05  FILLER            PIC X(54) VALUE SPACE.
018000 01  WR-HIST-HEADER.
018100     05  FILLER            PIC X(12) VALUE 'TXN ID'.
018200     05  FILLER            PIC X(6)  VALUE SPACE.
018300     05  FILLER            PIC X(10) VALUE 'TYPE'.
018400     05  FILLER            PIC X(14) VALUE 'FROM ACCOUNT'.
018500     05  FILLER            PIC X(14) VALUE 'TO ACCOUNT'.
018600     05  FILLER            PIC X(16) VALUE 'AMOUNT'.
018700     05  FILLER            PIC X(19) VALUE 'POSTED'.
018800     05  FILLER            PIC X(41) VALUE SPACE.
018900 01  WR-HIST-DETAIL.
019000     05  WC-DET-TXN-ID     PIC ZZZZZZZZ9.
019100     05  FILLER            PIC X(9)  VALUE SPACE.
019200     05  WC-DET-TYPE       PIC X(10) VALUE SPACE.
019300     05  WC-DET-FROM       PIC X(14) VALUE SPACE.
019400     05  WC-DET-TO         PIC X(14) VALUE SPACE.
019500     05  WC-DET-AMOUNT     PIC ZZ,ZZZ,ZZ9.99.
019600     05  FILLER            PIC X(3)  VALUE SPACE.
019700     05  WC-DET-CREATED    PIC X(19) VALUE SPACE.
019800     05  FILLER            PIC X(41) VALUE SPACE.
019900*    flat view, used only to size-check the line at compile
020000*    time against the 132-column print width.
020100 01  WR-HIST-DETAIL-R REDEFINES WR-HIST-DETAIL PIC X(133).
020200 01  WR-HIST-TOTALS.
020300     05  FILLER            PIC X(20)
020400         VALUE 'INQUIRIES PROCESSED: '.
020500     05  WC-TOT-REQUESTS   PIC ZZZ,ZZ9.
020600     05  FILLER            PIC X(92) VALUE SPACE.
020700*****************************************************************
020800 PROCEDURE DIVISION.
020900 0000-MAIN.
021000
021100     PERFORM A0100-INIT
021200     PERFORM B0100-RUN-INQUIRIES UNTIL HISTIN-EOF
021300     PERFORM A0900-TERMINATE
021400
021500     STOP RUN
021600     .
021700*****************************************************************
021800 A0100-INIT.
021900
022000     MOVE ZERO TO WB-REQUESTS-READ WB-MASTER-COUNT
022100                  WB-JOURNAL-COUNT
022200
022300     OPEN INPUT  INQUIRY-FILE
022400          INPUT  ACCT-MASTER-FILE
022500          INPUT  TXN-JOURNAL-FILE
022600          OUTPUT HISTORY-REPORT-FILE
022700
022800     PERFORM A0200-LOAD-MASTER-TABLE UNTIL MASTIN-EOF
022900     CLOSE ACCT-MASTER-FILE
023000
023100     PERFORM A0300-LOAD-JOURNAL-TABLE UNTIL JRNIN-EOF
023200     CLOSE TXN-JOURNAL-FILE
023300
023400     PERFORM A0400-PRINT-REPORT-HEADERS
023500
023600     IF HISTIN-SUCCESSFUL
023700         READ INQUIRY-FILE
023800             AT END SET HISTIN-EOF TO TRUE
023900         END-READ
024000     ELSE
024100         SET HISTIN-EOF TO TRUE
024200         DISPLAY 'BRICHIST: inquiry file open error ' HISTIN-FS
024300     END-IF
024400     .
024500*-----------------------------------------------------------
024600 A0200-LOAD-MASTER-TABLE.
024700
024800     READ ACCT-MASTER-FILE
024900         AT END
025000             SET MASTIN-EOF TO TRUE
025100         NOT AT END
025200             ADD 1 TO WB-MASTER-COUNT
025300             SET WX-ACCT-NDX TO WB-MASTER-COUNT
025400             MOVE ACCT-MASTER-RECORD
025500                 TO WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
025600     END-READ
025700     .
025800*-----------------------------------------------------------
025900 A0300-LOAD-JOURNAL-TABLE.
026000
026100     READ TXN-JOURNAL-FILE
026200         AT END
026300             SET JRNIN-EOF TO TRUE
026400         NOT AT END
026500             ADD 1 TO WB-JOURNAL-COUNT
026600             SET WX-JRNL-NDX TO WB-JOURNAL-COUNT
026700             MOVE TXN-JOURNAL-RECORD
026800                 TO WT-JOURNAL-ENTRY-DATA(WX-JRNL-NDX)
026900     END-READ
027000     .
027100*-----------------------------------------------------------
027200 A0400-PRINT-REPORT-HEADERS.
027300
027400     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
027500     STRING WS-TODAY-YYYY DELIMITED BY SIZE
027600            '-'           DELIMITED BY SIZE
027700            WS-TODAY-MM   DELIMITED BY SIZE
027800            '-'           DELIMITED BY SIZE
027900            WS-TODAY-DD   DELIMITED BY SIZE
028000         INTO WC-TITLE-DATE
028100
028200     MOVE 1 TO WC-TITLE-PAGE
028300
028400     WRITE HISTORY-REPORT-LINE FROM WR-HIST-TITLE-1
028500     WRITE HISTORY-REPORT-LINE FROM WR-HIST-TITLE-2
028600     .
028700*-----------------------------------------------------------
028800 A0900-TERMINATE.
028900
029000     MOVE WB-REQUESTS-READ TO WC-TOT-REQUESTS
029100
029200     WRITE HISTORY-REPORT-LINE FROM SPACE
029300     WRITE HISTORY-REPORT-LINE FROM WR-HIST-TOTALS
029400
029500     CLOSE INQUIRY-FILE
029600           HISTORY-REPORT-FILE
029700     .
029800*****************************************************************
029900 B0100-RUN-INQUIRIES.
030000
030100     PERFORM B0200-PROCESS-ONE-INQUIRY
030200         THRU B0200-EXIT
030300
030400     READ INQUIRY-FILE
030500         AT END SET HISTIN-EOF TO TRUE
030600     END-READ
030700     .
030800*-----------------------------------------------------------
030900*    an unknown account cannot be balanced, selected against or
031000*    ranked - GO TO past all four straight to the exit, the same
031100*    way BRICOPEN now bails out of a failed applicant check.
031200 B0200-PROCESS-ONE-INQUIRY.
031300
031400     ADD 1 TO WB-REQUESTS-READ
031500
031600     IF HIN-LIMIT = ZERO                                          BP-0463 
031700         MOVE 10 TO WB-PRINT-LIMIT
031800     ELSE
031900         MOVE HIN-LIMIT TO WB-PRINT-LIMIT
032000     END-IF
032100
032200     WRITE HISTORY-REPORT-LINE FROM SPACE
032300     MOVE SPACE TO WR-HIST-ACCT-LINE
032400     MOVE HIN-ACCT-NUMBER TO WC-ACCT-NUMBER
032500     WRITE HISTORY-REPORT-LINE FROM WR-HIST-ACCT-LINE
032600
032700     PERFORM C0100-FIND-ACCOUNT
032800
032900     IF NOT WB-FOUND-ACCT
033000         MOVE SPACE TO WR-HIST-ERROR-LINE
033100         STRING 'Account ' DELIMITED BY SIZE
033200                HIN-ACCT-NUMBER DELIMITED BY SPACE
033300                ' not found' DELIMITED BY SIZE
033400             INTO WC-ERROR-TEXT
033500         WRITE HISTORY-REPORT-LINE FROM WR-HIST-ERROR-LINE
033600         GO TO B0200-EXIT                                         BK062514
033700     END-IF
033800
033900     PERFORM D0200-PRINT-BALANCE-LINE
034000     PERFORM C0200-SELECT-HISTORY
034100     PERFORM C0300-RANK-HISTORY
034200     PERFORM D0100-PRINT-HISTORY-LINES
034300     .
034400 B0200-EXIT.
034500     EXIT.
034600*****************************************************************
034700 C0100-FIND-ACCOUNT.
034800
034900     MOVE 'N' TO WB-FOUND-ACCT-SW
035000
035100     IF WB-MASTER-COUNT > ZERO
035200         PERFORM C0110-TEST-ONE-ACCOUNT
035300             VARYING WS-ACCT-NDX FROM 1 BY 1
035400                 UNTIL WS-ACCT-NDX > WB-MASTER-COUNT
035500                     OR WB-FOUND-ACCT
035600     END-IF
035700     .
035800*-----------------------------------------------------------
035900 C0110-TEST-ONE-ACCOUNT.
036000
036100     IF ACCT-NUMBER OF WT-ACCT-ENTRY-DATA(WS-ACCT-NDX)
036200             = HIN-ACCT-NUMBER
036300         MOVE 'Y' TO WB-FOUND-ACCT-SW
036400         MOVE WS-ACCT-NDX TO WS-FOUND-ACCT-NDX
036500     END-IF
036600     .
036700*****************************************************************
036800 C0200-SELECT-HISTORY.
036900
037000     MOVE ZERO TO WB-MATCH-COUNT
037100
037200     IF WB-JOURNAL-COUNT > ZERO
037300         PERFORM C0210-TEST-ONE-JOURNAL-ENTRY
037400             VARYING WS-JRNL-NDX FROM 1 BY 1
037500                 UNTIL WS-JRNL-NDX > WB-JOURNAL-COUNT
037600     END-IF
037700     .
037800*-----------------------------------------------------------
037900 C0210-TEST-ONE-JOURNAL-ENTRY.
038000
038100     IF TXN-FROM-ACCT OF WT-JOURNAL-ENTRY-DATA(WS-JRNL-NDX)
038200             = HIN-ACCT-NUMBER
038300        OR TXN-TO-ACCT OF WT-JOURNAL-ENTRY-DATA(WS-JRNL-NDX)
038400             = HIN-ACCT-NUMBER
038500         ADD 1 TO WB-MATCH-COUNT
038600         SET WX-MATCH-NDX TO WB-MATCH-COUNT
038700         MOVE WT-JOURNAL-ENTRY-DATA(WS-JRNL-NDX)
038800             TO WT-MATCH-ENTRY-DATA(WX-MATCH-NDX)
038900     END-IF
039000     .
039100*****************************************************************
039200*  newest-first exchange sort on TXN-CREATED - this shop has
039300*  never carried a SORT verb job this small, the digit-tally
039400*  table in BRICACCT is ordered the same hand-rolled way.
039500*-----------------------------------------------------------
039600 C0300-RANK-HISTORY.
039700
039800     IF WB-MATCH-COUNT > 1
039900         MOVE WB-MATCH-COUNT TO WS-OUTER-LIMIT
040000         SUBTRACT 1 FROM WS-OUTER-LIMIT
040100         PERFORM C0310-RANK-ONE-PASS
040200             VARYING WS-OUTER-NDX FROM 1 BY 1
040300                 UNTIL WS-OUTER-NDX > WS-OUTER-LIMIT
040400     END-IF
040500     .
040600*-----------------------------------------------------------
040700 C0310-RANK-ONE-PASS.
040800
040900     COMPUTE WS-INNER-LIMIT = WB-MATCH-COUNT - WS-OUTER-NDX
041000     PERFORM C0320-COMPARE-TWO-ENTRIES
041100         VARYING WS-INNER-NDX FROM 1 BY 1
041200             UNTIL WS-INNER-NDX > WS-INNER-LIMIT
041300     .
041400*-----------------------------------------------------------
041500 C0320-COMPARE-TWO-ENTRIES.                                       SS052714
041600
041700     SET WX-MATCH-NDX TO WS-INNER-NDX
041800
041900     IF TXN-CREATED OF WT-MATCH-ENTRY-DATA(WS-INNER-NDX)
042000             < TXN-CREATED OF
042100                   WT-MATCH-ENTRY-DATA(WS-INNER-NDX + 1)
042200         PERFORM C0330-SWAP-TWO-ENTRIES
042300     END-IF
042400     .
042500*-----------------------------------------------------------
042600 C0330-SWAP-TWO-ENTRIES.
042700
042800     MOVE WT-MATCH-ENTRY-DATA(WS-INNER-NDX) TO WT-SWAP-HOLD-DATA
042900     MOVE WT-MATCH-ENTRY-DATA(WS-INNER-NDX + 1)
043000         TO WT-MATCH-ENTRY-DATA(WS-INNER-NDX)
043100     MOVE WT-SWAP-HOLD-DATA
043200         TO WT-MATCH-ENTRY-DATA(WS-INNER-NDX + 1)
043300     .
043400*****************************************************************
043500 D0100-PRINT-HISTORY-LINES.
043600
043700     MOVE ZERO TO WB-LINES-PRINTED
043800     WRITE HISTORY-REPORT-LINE FROM WR-HIST-HEADER
043900
044000     IF WB-MATCH-COUNT > ZERO
044100         PERFORM D0110-PRINT-ONE-HISTORY-LINE
044200             VARYING WX-MATCH-NDX FROM 1 BY 1
044300                 UNTIL WX-MATCH-NDX > WB-MATCH-COUNT
044400                     OR WB-LINES-PRINTED >= WB-PRINT-LIMIT
044500     END-IF
044600     .
044700*-----------------------------------------------------------
044800 D0110-PRINT-ONE-HISTORY-LINE.
044900
045000     MOVE SPACE TO WR-HIST-DETAIL
045100     MOVE TXN-ID OF WT-MATCH-ENTRY-DATA(WX-MATCH-NDX)
045200         TO WC-DET-TXN-ID
045300     MOVE TXN-FROM-ACCT OF WT-MATCH-ENTRY-DATA(WX-MATCH-NDX)
045400         TO WC-DET-FROM
045500     MOVE TXN-TO-ACCT OF WT-MATCH-ENTRY-DATA(WX-MATCH-NDX)
045600         TO WC-DET-TO
045700     MOVE TXN-AMOUNT OF WT-MATCH-ENTRY-DATA(WX-MATCH-NDX)
045800         TO WC-DET-AMOUNT
045900     MOVE TXN-TYPE OF WT-MATCH-ENTRY-DATA(WX-MATCH-NDX)
046000         TO WC-DET-TYPE
046100     MOVE TXN-CREATED OF WT-MATCH-ENTRY-DATA(WX-MATCH-NDX)
046200         TO WC-DET-CREATED
046300
046400     WRITE HISTORY-REPORT-LINE FROM WR-HIST-DETAIL
046500     ADD 1 TO WB-LINES-PRINTED
046600     .
046700*****************************************************************
046800 D0200-PRINT-BALANCE-LINE.
046900
047000     MOVE SPACE TO WR-HIST-BAL-LINE
047100     MOVE ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-FOUND-ACCT-NDX)
047200         TO WC-ACCT-BALANCE
047300     WRITE HISTORY-REPORT-LINE FROM WR-HIST-BAL-LINE
047400     DISPLAY 'BRICHIST: ' WR-HIST-BAL-LINE-R(1:40)
047500     .
047600
047700
047800
