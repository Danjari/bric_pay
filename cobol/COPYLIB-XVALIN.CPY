000100*
000200*  COPYLIB-XVALIN.CPY
000300*
000400*  One field-validation request per record - a field-type code
000500*  and the raw value to be checked, as produced by whatever
000600*  front-end screen or feed collects phone numbers, candidate
000700*  passwords, account numbers and amounts before Bric Pay will
000800*  act on them.
000900*
001000*  Put this file in the /COPYLIB directory.
001100*  Include with: COPY XVALIN. in the FD.
001200*
001300*  CHANGE LOG
001400*  2014-05-28 PB  First cut.
001500*****************************************************************
001600 01  XIN-VALIDATION-RECORD.
001700     05  XIN-FIELD-TYPE             PIC X(1).
001800         88  XIN-TYPE-PHONE               VALUE 'P'.
001900         88  XIN-TYPE-PASSWORD            VALUE 'W'.
002000         88  XIN-TYPE-ACCOUNT-NO           VALUE 'A'.
002100         88  XIN-TYPE-AMOUNT               VALUE 'M'.
002200     05  XIN-VALUE                  PIC X(64).
002300     05  FILLER                     PIC X(15).
