000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BRICACCT.
000400 AUTHOR. SERGEJS S.
000500 INSTALLATION. BRIC PAY DATA CENTRE.
000600 DATE-WRITTEN. 2014-04-11.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000*  Purpose: account-number generation, format validation and
001100*           digit analysis, CALLed by BRICOPEN (new-account
001200*           numbering) and BRICXVAL (the stand-alone field
001300*           validation run).  One small CALLed utility doing
001400*           one family of checks, same shape as the old
001500*           SERVICEMENU/CUSTOMERMENU CALLed modules, but driven
001600*           by an action code in LINKAGE instead of a menu
001700*           choice typed at a screen.
001800*
001900*  Actions (LC-ACTION):
002000*     GEN  generate one candidate number of LC-REQ-LENGTH digits
002100*          and apply acceptance rules 1-5 (the CALLer checks
002200*          rule 6, master uniqueness, and re-CALLs on a miss).
002300*     FMT  format-only validation of an externally supplied
002400*          number (no leading-zero/run/repeat checks).
002500*     ANL  digit/length/reserved/run/repeat analysis of a number.
002600*
002700*  CHANGE LOG
002800*  2014-04-11 SS  First cut - GEN and FMT actions.
002900*  2014-04-18 SS  Added ANL action for the Unit 6 field report.
003000*  2014-04-25 PB  Acceptance rule 5 (over-repeated digit) was
003100*                 only checking the first 10 positions - fixed
003200*                 to scan the full candidate length.  (ticket
003300*                 BP-0414)
003400*  2014-05-02 SS  Shop standards review: pulled the FUNCTION
003500*                 RANDOM/INTEGER calls out of the digit builder
003600*                 and replaced with the in-house congruential
003700*                 generator (see C0110/C0120) - new hires keep
003800*                 reaching for intrinsics this compiler doesn't
003900*                 carry on the production LPAR.  (ticket BP-0447)
004000*  1999-02-02 SS  Y2K sweep: no date fields in this program,
004100*                 nothing to change, logged per audit request
004200*                 Q1-99-003.
004300*  2014-06-25 BK  B0100 now falls through to a B0100-EXIT
004400*                 paragraph and the bad-length reject GOes there
004500*                 straight off, instead of wrapping the build/
004600*                 rules PERFORMs in an ELSE.  (ticket BP-0472)
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*-----------------------------------------------------------
005400 DATA DIVISION.
005500*-----------------------------------------------------------
005600 WORKING-STORAGE SECTION.
005700*    random-number state - carried between CALLs because this
005800*    program is not declared INITIAL.  Home-grown linear
005900*    congruential generator - this shop's compiler does not
006000*    carry FUNCTION RANDOM on the batch LPAR.
006100 01  WS-RANDOM-SWITCHES.
006200     05  WS-FIRST-CALL-SW        PIC X(1) VALUE 'Y'.
006300         88  WS-FIRST-CALL               VALUE 'Y'.
006400 01  WS-SEED                     PIC 9(8) COMP.
006500 01  WS-SEED-PRODUCT              PIC 9(16) COMP.
006600 01  WS-SEED-QUOTIENT             PIC 9(8) COMP.
006700 01  WS-NEXT-DIGIT                PIC 9(1).
006800
006900*    reserved 10-digit patterns (rule 3).
007000 01  WS-RESERVED-PATTERNS.
007100     05  FILLER                  PIC X(10) VALUE '0000000000'.
007200     05  FILLER                  PIC X(10) VALUE '1111111111'.
007300     05  FILLER                  PIC X(10) VALUE '1234567890'.
007400     05  FILLER                  PIC X(10) VALUE '0987654321'.
007500     05  FILLER                  PIC X(10) VALUE '9999999999'.
007600 01  WS-RESERVED-TABLE REDEFINES WS-RESERVED-PATTERNS.
007700     05  WS-RESERVED-ENTRY OCCURS 5 TIMES PIC X(10).
007800
007900*    candidate build / scratch area.
008000 01  WS-CANDIDATE-DIGITS.
008100     05  WS-DIGIT-CHAR OCCURS 12 TIMES PIC 9.
008200 01  WS-CANDIDATE-TEXT REDEFINES WS-CANDIDATE-DIGITS
008300                                  PIC X(12).
008400 01  WS-WORK-LENGTH               PIC 9(2) COMP.
008500 01  WS-NDX                       PIC 9(2) COMP.
008600 01  WS-NDX-2                     PIC 9(2) COMP.
008700 01  WS-THIS-DIGIT                PIC 9(1).
008800 01  WS-PREV-DIGIT                PIC 9(1).
008900 01  WS-RUN-LENGTH                PIC 9(2) COMP.
009000 01  WS-DIGIT-TALLY.
009100     05  WS-DIGIT-TALLY-CNT OCCURS 10 TIMES PIC 9(3) COMP.
009200 01  WS-DIGIT-TALLY-DUMP REDEFINES WS-DIGIT-TALLY
009300                                  PIC X(20).
009400 01  WS-DIGIT-INDEX                PIC 9(1).
009500 01  WS-ALL-NUMERIC-SW            PIC X(1) VALUE 'Y'.
009600     88  WS-ALL-NUMERIC                   VALUE 'Y'.
009700 01  WS-RESERVED-HIT-SW           PIC X(1) VALUE 'N'.
009800     88  WS-RESERVED-HIT                  VALUE 'Y'.
009900 01  WS-LONG-RUN-SW               PIC X(1) VALUE 'N'.
010000     88  WS-LONG-RUN                      VALUE 'Y'.
010100 01  WS-OVERREP-SW                PIC X(1) VALUE 'N'.
010200     88  WS-OVERREP                       VALUE 'Y'.
010300*-----------------------------------------------------------
010400 LINKAGE SECTION.
010500 01  LC-ACCT-PARMS.
010600     05  LC-ACTION                PIC X(3).
010700     05  LC-REQ-LENGTH            PIC 9(2).
010800     05  LC-CANDIDATE             PIC X(12).
010900     05  LC-VALID-SW              PIC X(1).
011000         88  LC-VALID                     VALUE 'Y'.
011100     05  LC-REASON                PIC X(60).
011200     05  LC-LENGTH-OUT            PIC 9(2).
011300     05  LC-RESERVED-SW           PIC X(1).
011400         88  LC-IS-RESERVED               VALUE 'Y'.
011500     05  LC-LONG-RUN-SW           PIC X(1).
011600         88  LC-HAS-LONG-RUN               VALUE 'Y'.
011700     05  LC-OVERREP-SW            PIC X(1).
011800         88  LC-HAS-OVERREP                VALUE 'Y'.
011900     05  LC-DIGIT-COUNTS.
012000         10  LC-DIGIT-CNT OCCURS 10 TIMES PIC 9(3).
012100*****************************************************************
012200 PROCEDURE DIVISION USING LC-ACCT-PARMS.
012300 000-BRICACCT.
012400
012500     EVALUATE LC-ACTION
012600         WHEN 'GEN'
012700             PERFORM B0100-GENERATE-CANDIDATE
012800                 THRU B0100-EXIT
012900         WHEN 'FMT'
013000             PERFORM B0200-VALIDATE-FORMAT
013100         WHEN 'ANL'
013200             PERFORM B0300-ANALYZE-NUMBER
013300         WHEN OTHER
013400             MOVE 'N' TO LC-VALID-SW
013500             MOVE 'Unknown BRICACCT action code' TO LC-REASON
013600     END-EVALUATE
013700
013800     EXIT PROGRAM
013900     .
014000*****************************************************************
014100*  GEN - build one candidate of LC-REQ-LENGTH digits and apply
014200*  acceptance rules 1-5.  Rule 6 (master uniqueness) is the
014300*  CALLer's job - it holds the master table, this program does
014400*  not.
014500*-----------------------------------------------------------
014600 B0100-GENERATE-CANDIDATE.
014700
014800     MOVE SPACE TO LC-CANDIDATE
014900     MOVE 'Y' TO LC-VALID-SW
015000     MOVE SPACE TO LC-REASON
015100
015200*    a bad requested length cannot be built or rule-checked -
015300*    same short-circuit BRICPOST's B0200 uses for a transaction
015400*    type it does not recognize.
015500     IF LC-REQ-LENGTH < 8 OR LC-REQ-LENGTH > 12
015600         MOVE 'N' TO LC-VALID-SW
015700         MOVE 'Account number length must be 8-12 digits'
015800             TO LC-REASON
015900         GO TO B0100-EXIT                                         BK062514
016000     END-IF
016100     PERFORM C0100-BUILD-RANDOM-DIGITS
016200     PERFORM C0200-APPLY-ACCEPTANCE-RULES
016300     .
016400 B0100-EXIT.
016500     EXIT.
016600*-----------------------------------------------------------
016700*  builds LC-REQ-LENGTH random digits, first digit 1-9 so the
016800*  number never starts with a leading zero.
016900*-----------------------------------------------------------
017000 C0100-BUILD-RANDOM-DIGITS.
017100
017200     IF WS-FIRST-CALL
017300         ACCEPT WS-SEED FROM TIME
017400         MOVE 'N' TO WS-FIRST-CALL-SW
017500     END-IF
017600
017700     MOVE 1 TO WS-NDX
017800     PERFORM C0110-NEXT-SEED
017900     DIVIDE WS-SEED BY 9 GIVING WS-SEED-QUOTIENT
018000                          REMAINDER WS-NEXT-DIGIT
018100     ADD 1 TO WS-NEXT-DIGIT
018200     MOVE WS-NEXT-DIGIT TO WS-DIGIT-CHAR(1)
018300
018400     MOVE 2 TO WS-NDX
018500     PERFORM C0120-BUILD-ONE-DIGIT
018600         VARYING WS-NDX FROM 2 BY 1
018700             UNTIL WS-NDX > LC-REQ-LENGTH
018800
018900     PERFORM C0130-MOVE-DIGITS-TO-TEXT
019000         VARYING WS-NDX FROM 1 BY 1
019100             UNTIL WS-NDX > LC-REQ-LENGTH
019200     .
019300*-----------------------------------------------------------
019400*  one turn of the in-house congruential generator - this
019500*  shop's compiler has never carried FUNCTION RANDOM on the
019600*  production LPAR, so the seed is walked by hand.
019700*-----------------------------------------------------------
019800 C0110-NEXT-SEED.
019900
020000     COMPUTE WS-SEED-PRODUCT = (WS-SEED * 31) + 17                BP-0447 
020100     DIVIDE WS-SEED-PRODUCT BY 99999989
020200         GIVING WS-SEED-QUOTIENT REMAINDER WS-SEED
020300     .
020400*-----------------------------------------------------------
020500 C0120-BUILD-ONE-DIGIT.
020600
020700     PERFORM C0110-NEXT-SEED
020800     DIVIDE WS-SEED BY 10 GIVING WS-SEED-QUOTIENT
020900                           REMAINDER WS-NEXT-DIGIT
021000     MOVE WS-NEXT-DIGIT TO WS-DIGIT-CHAR(WS-NDX)
021100     .
021200*-----------------------------------------------------------
021300 C0130-MOVE-DIGITS-TO-TEXT.
021400
021500     MOVE WS-DIGIT-CHAR(WS-NDX) TO LC-CANDIDATE(WS-NDX:1)
021600     .
021700*-----------------------------------------------------------
021800 C0200-APPLY-ACCEPTANCE-RULES.
021900
022000     MOVE LC-REQ-LENGTH TO WS-WORK-LENGTH
022100     PERFORM D0100-CHECK-RESERVED
022200     PERFORM D0200-CHECK-ASCENDING-RUN
022300     PERFORM D0300-CHECK-OVERREPEATED-DIGIT
022400
022500     IF WS-RESERVED-HIT
022600         MOVE 'N' TO LC-VALID-SW
022700         MOVE 'Account number is a reserved pattern'
022800             TO LC-REASON
022900     END-IF
023000     IF WS-LONG-RUN
023100         MOVE 'N' TO LC-VALID-SW
023200         MOVE 'Account number has an ascending run over 4'
023300             TO LC-REASON
023400     END-IF
023500     IF WS-OVERREP
023600         MOVE 'N' TO LC-VALID-SW
023700         MOVE 'Account number has an over-repeated digit'         BP-0414 
023800             TO LC-REASON
023900     END-IF
024000     .
024100*****************************************************************
024200*  FMT - format-only validation for an externally supplied
024300*  number: non-empty, length 8-12, all digits, not reserved.
024400*  Leading zero, runs and repeats are NOT checked here.
024500*-----------------------------------------------------------
024600 B0200-VALIDATE-FORMAT.
024700
024800     MOVE 'Y' TO LC-VALID-SW
024900     MOVE SPACE TO LC-REASON
025000     PERFORM C0300-MEASURE-LENGTH
025100
025200     IF WS-WORK-LENGTH = ZERO
025300         MOVE 'N' TO LC-VALID-SW
025400         MOVE 'Account number must not be blank' TO LC-REASON
025500     ELSE
025600         IF WS-WORK-LENGTH < 8 OR WS-WORK-LENGTH > 12
025700             MOVE 'N' TO LC-VALID-SW
025800             MOVE 'Account number must be 8-12 digits'
025900                 TO LC-REASON
026000         ELSE
026100             PERFORM C0400-CHECK-ALL-NUMERIC
026200             IF NOT WS-ALL-NUMERIC
026300                 MOVE 'N' TO LC-VALID-SW
026400                 MOVE 'Account number must be all digits'
026500                     TO LC-REASON
026600             ELSE
026700                 PERFORM D0100-CHECK-RESERVED
026800                 IF WS-RESERVED-HIT
026900                     MOVE 'N' TO LC-VALID-SW
027000                     MOVE
027100                       'Account number is a reserved pattern'
027200                         TO LC-REASON
027300                 END-IF
027400             END-IF
027500         END-IF
027600     END-IF
027700     .
027800*-----------------------------------------------------------
027900 C0300-MEASURE-LENGTH.
028000
028100     MOVE ZERO TO WS-WORK-LENGTH
028200     PERFORM C0310-TEST-ONE-POSITION
028300         VARYING WS-NDX FROM 12 BY -1 UNTIL WS-NDX < 1
028400     .
028500*-----------------------------------------------------------
028600 C0310-TEST-ONE-POSITION.
028700
028800     IF LC-CANDIDATE(WS-NDX:1) NOT = SPACE
028900         IF WS-WORK-LENGTH = ZERO
029000             MOVE WS-NDX TO WS-WORK-LENGTH
029100         END-IF
029200     END-IF
029300     .
029400*-----------------------------------------------------------
029500 C0400-CHECK-ALL-NUMERIC.
029600
029700     MOVE 'Y' TO WS-ALL-NUMERIC-SW
029800     PERFORM C0410-TEST-ONE-NUMERIC
029900         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > WS-WORK-LENGTH
030000     .
030100*-----------------------------------------------------------
030200 C0410-TEST-ONE-NUMERIC.
030300
030400     IF LC-CANDIDATE(WS-NDX:1) < '0' OR
030500        LC-CANDIDATE(WS-NDX:1) > '9'
030600         MOVE 'N' TO WS-ALL-NUMERIC-SW
030700     END-IF
030800     .
030900*****************************************************************
031000*  ANL - digit/length/reserved/run/repeat analysis, used by the
031100*  Unit 6 field-validation run report.
031200*-----------------------------------------------------------
031300 B0300-ANALYZE-NUMBER.
031400
031500     PERFORM C0300-MEASURE-LENGTH
031600     MOVE WS-WORK-LENGTH TO LC-LENGTH-OUT
031700     PERFORM B0200-VALIDATE-FORMAT
031800     PERFORM D0100-CHECK-RESERVED
031900     PERFORM D0200-CHECK-ASCENDING-RUN
032000     PERFORM D0300-CHECK-OVERREPEATED-DIGIT
032100
032200     IF WS-RESERVED-HIT
032300         SET LC-IS-RESERVED TO TRUE
032400     ELSE
032500         MOVE 'N' TO LC-RESERVED-SW
032600     END-IF
032700     IF WS-LONG-RUN
032800         SET LC-HAS-LONG-RUN TO TRUE
032900     ELSE
033000         MOVE 'N' TO LC-LONG-RUN-SW
033100     END-IF
033200     IF WS-OVERREP
033300         SET LC-HAS-OVERREP TO TRUE
033400     ELSE
033500         MOVE 'N' TO LC-OVERREP-SW
033600     END-IF
033700
033800     PERFORM D0400-COPY-ONE-TALLY
033900         VARYING WS-DIGIT-INDEX FROM 0 BY 1
034000             UNTIL WS-DIGIT-INDEX > 9
034100     .
034200*-----------------------------------------------------------
034300 D0400-COPY-ONE-TALLY.
034400
034500     COMPUTE WS-NDX = WS-DIGIT-INDEX + 1
034600     MOVE WS-DIGIT-TALLY-CNT(WS-NDX) TO LC-DIGIT-CNT(WS-NDX)
034700     .
034800*****************************************************************
034900*  shared digit-rule checks - used by GEN, FMT and ANL alike.
035000*-----------------------------------------------------------
035100 D0100-CHECK-RESERVED.
035200
035300     MOVE 'N' TO WS-RESERVED-HIT-SW
035400     IF WS-WORK-LENGTH = 10
035500         PERFORM D0110-TEST-ONE-PATTERN
035600             VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > 5
035700     END-IF
035800     .
035900*-----------------------------------------------------------
036000 D0110-TEST-ONE-PATTERN.
036100
036200     IF LC-CANDIDATE(1:10) = WS-RESERVED-ENTRY(WS-NDX)
036300         SET WS-RESERVED-HIT TO TRUE
036400     END-IF
036500     .
036600*-----------------------------------------------------------
036700 D0200-CHECK-ASCENDING-RUN.
036800
036900     MOVE 'N' TO WS-LONG-RUN-SW
037000     MOVE 1 TO WS-RUN-LENGTH
037100     IF WS-WORK-LENGTH > 1
037200         MOVE LC-CANDIDATE(1:1) TO WS-PREV-DIGIT
037300         PERFORM D0210-TEST-ONE-STEP
037400             VARYING WS-NDX FROM 2 BY 1
037500                 UNTIL WS-NDX > WS-WORK-LENGTH
037600     END-IF
037700     .
037800*-----------------------------------------------------------
037900 D0210-TEST-ONE-STEP.
038000
038100     MOVE LC-CANDIDATE(WS-NDX:1) TO WS-THIS-DIGIT
038200     IF WS-THIS-DIGIT = WS-PREV-DIGIT + 1
038300         ADD 1 TO WS-RUN-LENGTH
038400         IF WS-RUN-LENGTH > 4
038500             SET WS-LONG-RUN TO TRUE
038600         END-IF
038700     ELSE
038800         MOVE 1 TO WS-RUN-LENGTH
038900     END-IF
039000     MOVE WS-THIS-DIGIT TO WS-PREV-DIGIT
039100     .
039200*-----------------------------------------------------------
039300 D0300-CHECK-OVERREPEATED-DIGIT.
039400
039500     MOVE 'N' TO WS-OVERREP-SW
039600     MOVE ZERO TO WS-DIGIT-TALLY
039700
039800     PERFORM D0310-TALLY-ONE-DIGIT
039900         VARYING WS-NDX FROM 1 BY 1
040000             UNTIL WS-NDX > WS-WORK-LENGTH
040100
040200     PERFORM D0320-TEST-ONE-TALLY
040300         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > 10
040400     .
040500*-----------------------------------------------------------
040600 D0310-TALLY-ONE-DIGIT.
040700
040800     MOVE LC-CANDIDATE(WS-NDX:1) TO WS-THIS-DIGIT
040900     COMPUTE WS-NDX-2 = WS-THIS-DIGIT + 1
041000     ADD 1 TO WS-DIGIT-TALLY-CNT(WS-NDX-2)
041100     .
041200*-----------------------------------------------------------
041300 D0320-TEST-ONE-TALLY.
041400
041500     IF WS-DIGIT-TALLY-CNT(WS-NDX) > 3
041600         SET WS-OVERREP TO TRUE
041700     END-IF
041800     .
041900
