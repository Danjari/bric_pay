000100*****************************************************************
000200*  COPYLIB-TXNJRNL.CPY
000300*
000400*  Bric Pay transaction journal record.  One occurrence per
000500*  posted transaction, appended in posting order.  Ordered by
000600*  TXN-ID / TXN-CREATED on the file; Unit 5 (history/balance
000700*  inquiry) loads the whole file into WT-JRNL-TABLE and re-ranks
000800*  the hits newest first.
000900*
001000*  Put this file in the /COPYLIB directory.
001100*  Include with: COPY TXNJRNL. in the FILE SECTION of the owning
001200*  FD.
001300*
001400*  CHANGE LOG
001500*  2014-04-09 PB  First cut.
001600*  2014-04-15 SS  Added TXN-TYPE 88-levels; WITHDRAWAL code
001700*                 reserved per the ledger team's request even
001800*                 though nothing posts it yet.
001900*  2003-09-02 BK  Added REDEFINES break-out of TXN-CREATED for
002000*                 the posting-day control-total rerun job.
002100*****************************************************************
002200 01  TXN-JOURNAL-RECORD.
002300*        ---------------------------------------------------
002400*        sequential journal id, assigned in posting order.
002500*        ---------------------------------------------------
002600     05  TXN-ID                     PIC 9(9).
002700*        ---------------------------------------------------
002800*        debited account - spaces for a deposit.
002900*        ---------------------------------------------------
003000     05  TXN-FROM-ACCT              PIC X(12).
003100*        ---------------------------------------------------
003200*        credited account - always present.
003300*        ---------------------------------------------------
003400     05  TXN-TO-ACCT                PIC X(12).
003500     05  TXN-AMOUNT                 PIC S9(8)V99.
003600*        ---------------------------------------------------
003700*        transaction type code.
003800*        ---------------------------------------------------
003900     05  TXN-TYPE                   PIC X(10).
004000         88  TXN-TYPE-DEPOSIT            VALUE 'DEPOSIT'.
004100         88  TXN-TYPE-TRANSFER           VALUE 'TRANSFER'.
004200         88  TXN-TYPE-WITHDRAWAL         VALUE 'WITHDRAWAL'.
004300     05  TXN-CREATED                PIC X(19).
004400     05  TXN-CREATED-R REDEFINES TXN-CREATED.
004500         10  TXN-CREATED-DATE       PIC X(10).
004600         10  FILLER                 PIC X(1).
004700         10  TXN-CREATED-TIME       PIC X(8).
004800     05  FILLER                     PIC X(10).
