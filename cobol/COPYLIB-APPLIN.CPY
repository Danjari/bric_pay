000100*****************************************************************
000200*  COPYLIB-APPLIN.CPY
000300*
000400*  Bric Pay account-application input record - one per applicant,
000500*  as dropped nightly into the account-opening run's input file.
000600*
000700*  Put this file in the /COPYLIB directory.
000800*  Include with: COPY APPLIN. in the FILE SECTION of the owning
000900*  FD.
001000*
001100*  CHANGE LOG
001200*  2014-04-09 PB  First cut.
001300*****************************************************************
001400 01  APPLICATION-INPUT-RECORD.
001500     05  APP-NAME                   PIC X(100).
001600     05  APP-SURNAME                PIC X(100).
001700     05  APP-PHONE                  PIC X(20).
001800*        ---------------------------------------------------
001900*        plain password as keyed by the applicant - validated
002000*        and hashed by the opening run, never written back out.
002100*        ---------------------------------------------------
002200     05  APP-PASSWORD               PIC X(64).
002300     05  APP-DOB                    PIC X(10).
002400     05  APP-DOB-R REDEFINES APP-DOB.
002500         10  APP-DOB-YYYY           PIC X(4).
002600         10  FILLER                 PIC X(1).
002700         10  APP-DOB-MM             PIC X(2).
002800         10  FILLER                 PIC X(1).
002900         10  APP-DOB-DD             PIC X(2).
003000     05  APP-POB                    PIC X(100).
003100     05  FILLER                     PIC X(8).
