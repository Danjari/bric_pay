000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BRICXVAL.
000400 AUTHOR. SUSAN S.
000500 INSTALLATION. BRIC PAY DATA CENTRE.
000600 DATE-WRITTEN. 2014-05-28.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000*  Purpose: stand-alone field-validation run.  Reads a file of
001100*           (field-type, value) pairs and reports, for each one,
001200*           whether the value is acceptable and why not when it
001300*           is not.  Four field types: phone (strict form),
001400*           password (strength score), account number (format
001500*           only - CALLs BRICACCT), and monetary amount.  This
001600*           is the job the counter staff run before keying a
001700*           batch of customer-supplied values into the other
001800*           jobs, so nothing here ever posts or writes a master.
001900*
002000*  CHANGE LOG
002100*  2014-05-28 PB  First cut.
002200*  2014-06-05 BK  Password scorer's distinct-character check was
002300*                 comparing against the password length including
002400*                 trailing spaces - corrected to the trimmed
002500*                 length.  (ticket BP-0471)
002600*  2014-06-11 SS  Added the banned-word penalty list per the
002700*                 security team's write-up; INSPECT CONVERTING
002800*                 folds the password to lower case first so the
002900*                 match is not case-sensitive.
003000*  1999-05-14 PB  Y2K sweep: no date fields in this job, reviewed
003100*                 and no change required, logged per audit
003200*                 request Q1-99-003.
003300*  2014-06-25 BK  B0200 now GOes past the EVALUATE straight to
003400*                 a common B0280 finish paragraph on a field
003500*                 type it does not recognize, instead of
003600*                 carrying its own copy of the disposition
003700*                 count/print steps in the EVALUATE OTHER arm.
003800*                 (ticket BP-0472)
003900*  2014-07-09 BK  Audit flagged the report heading for missing a
004000*                 run date and page number - the 1999 Y2K sweep
004100*                 found no date fields in this job because the
004200*                 heading never carried one; added WS-TODAY-DATE
004300*                 and a second title line same as the other three
004400*                 batch reports.  No mid-run control break here
004500*                 so the page number just seeds to 1.  (ticket
004600*                 BP-0479)
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*-----------------------------------------------------------
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT  VALIDATION-FILE ASSIGN TO XVALIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS XVALIN-FS.
005900
006000     SELECT  XVAL-REPORT-FILE ASSIGN TO XVALRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS RPT-FS.
006300*-----------------------------------------------------------
006400 DATA DIVISION.
006500*-----------------------------------------------------------
006600 FILE SECTION.
006700 FD  VALIDATION-FILE.
006800     COPY XVALIN.
006900
007000 FD  XVAL-REPORT-FILE.
007100 01  XVAL-REPORT-LINE              PIC X(132).
007200*-----------------------------------------------------------
007300 WORKING-STORAGE SECTION.
007400 01  SWITCHES.
007500     05  XVALIN-EOF-SW            PIC X VALUE 'N'.
007600         88  XVALIN-EOF               VALUE 'Y'.
007700     05  WB-ITEM-VALID-SW         PIC X VALUE 'Y'.
007800         88  WB-ITEM-VALID            VALUE 'Y'.
007900     05  WB-FOUND-SW              PIC X VALUE 'N'.
008000         88  WB-FOUND                 VALUE 'Y'.
008100     05  WB-SEEN-POINT-SW         PIC X VALUE 'N'.
008200         88  WB-SEEN-POINT            VALUE 'Y'.
008300     05  WB-BAD-CHAR-SW           PIC X VALUE 'N'.
008400         88  WB-BAD-CHAR              VALUE 'Y'.
008500     05  WB-BLACKLIST-HIT-SW      PIC X VALUE 'N'.
008600         88  WB-BLACKLIST-HIT         VALUE 'Y'.
008700
008800 01  FILE-STATUS-FIELDS.
008900     05  XVALIN-FS                PIC XX.
009000         88  XVALIN-SUCCESSFUL        VALUE '00'.
009100     05  RPT-FS                   PIC XX.
009200
009300 01  COUNTS-FIELDS.
009400     05  WB-ITEMS-READ            PIC 9(7) COMP VALUE ZERO.
009500     05  WB-ITEMS-VALID           PIC 9(7) COMP VALUE ZERO.
009600     05  WB-ITEMS-INVALID         PIC 9(7) COMP VALUE ZERO.
009700
009800 01  WS-ITEM-REASON               PIC X(60) VALUE SPACE.
009900 01  WS-NDX                       PIC 9(3) COMP.
010000 01  WS-INNER-NDX                 PIC 9(3) COMP.
010100
010200*-----------------------------------------------------------
010300*  C0100 - strict phone validation work area.
010400*-----------------------------------------------------------
010500 01  WS-PHONE-STRIPPED.
010600     05  WS-PHONE-CHAR OCCURS 64 TIMES PIC X.
010700 01  WS-PHONE-STRIPPED-R REDEFINES WS-PHONE-STRIPPED
010800                                    PIC X(64).
010900 01  WS-PHONE-LENGTH              PIC 9(3) COMP.
011000 01  WS-PHONE-DIGIT-COUNT         PIC 9(3) COMP.
011100 01  WS-PHONE-ONE-RUN             PIC 9(3) COMP.
011200 01  WS-PHONE-NDX                 PIC 9(3) COMP.
011300
011400*-----------------------------------------------------------
011500*  C0200 - password-strength scorer work area.
011600*-----------------------------------------------------------
011700 01  WS-PASSWORD-TEXT             PIC X(64).
011800 01  WS-PASSWORD-LOWER            PIC X(64).
011900 01  WS-PWD-LENGTH                PIC 9(3) COMP VALUE ZERO.
012000 01  WS-PWD-SCORE                 PIC S9(3) COMP VALUE ZERO.
012100 01  WS-PWD-DISTINCT-COUNT        PIC 9(3) COMP VALUE ZERO.
012200 01  WS-PWD-DISTINCT-PCT          PIC 9(3)V99 COMP.
012300 01  WB-HAS-LOWER-SW              PIC X VALUE 'N'.
012400     88  WB-HAS-LOWER                 VALUE 'Y'.
012500 01  WB-HAS-UPPER-SW              PIC X VALUE 'N'.
012600     88  WB-HAS-UPPER                 VALUE 'Y'.
012700 01  WB-HAS-DIGIT-SW              PIC X VALUE 'N'.
012800     88  WB-HAS-DIGIT                 VALUE 'Y'.
012900 01  WB-HAS-SPECIAL-SW            PIC X VALUE 'N'.
013000     88  WB-HAS-SPECIAL               VALUE 'Y'.
013100 01  WB-SEEN-BEFORE-SW            PIC X VALUE 'N'.
013200     88  WB-SEEN-BEFORE               VALUE 'Y'.
013300 01  WS-SPECIAL-CHAR-SET          PIC X(22)
013400     VALUE '!@#$%^&*(),.?":{}|<>'.
013500 01  WS-STRENGTH-LABEL            PIC X(6) VALUE SPACE.
013600 01  WS-PWD-SCORE-ED               PIC Z9.
013700
013800*    banned-password word table - checked as a lower-case
013900*    substring match, one-time penalty.
014000 01  WS-BANNED-WORDS.
014100     05  FILLER  PIC X(12) VALUE 'password    '.
014200     05  FILLER  PIC X(12) VALUE '123456      '.
014300     05  FILLER  PIC X(12) VALUE 'qwerty      '.
014400     05  FILLER  PIC X(12) VALUE 'admin       '.
014500     05  FILLER  PIC X(12) VALUE 'user        '.
014600     05  FILLER  PIC X(12) VALUE 'letmein     '.
014700     05  FILLER  PIC X(12) VALUE 'welcome     '.
014800     05  FILLER  PIC X(12) VALUE 'monkey      '.
014900     05  FILLER  PIC X(12) VALUE 'dragon      '.
015000     05  FILLER  PIC X(12) VALUE 'master      '.
015100 01  WS-BANNED-WORDS-R REDEFINES WS-BANNED-WORDS.
015200     05  WS-BANNED-ENTRY OCCURS 10 TIMES.
015300         10  WS-BANNED-TEXT       PIC X(12).
015400 01  WS-BANNED-WORD-LEN           PIC 9(2) COMP.
015500 01  WS-SCAN-START                PIC 9(3) COMP.
015600 01  WS-SCAN-LIMIT                PIC 9(3) COMP.
015700
015800*-----------------------------------------------------------
015900*  C0300 - account-number format check, via BRICACCT.
016000*-----------------------------------------------------------
016100 01  LC-ACCT-PARMS.
016200     05  LC-ACTION                PIC X(3).
016300     05  LC-REQ-LENGTH            PIC 9(2).
016400     05  LC-CANDIDATE             PIC X(12).
016500     05  LC-VALID-SW              PIC X(1).
016600         88  LC-VALID                    VALUE 'Y'.
016700     05  LC-REASON                PIC X(60).
016800     05  LC-LENGTH-OUT            PIC 9(2).
016900     05  LC-RESERVED-SW           PIC X(1).
017000         88  LC-IS-RESERVED              VALUE 'Y'.
017100     05  LC-LONG-RUN-SW           PIC X(1).
017200         88  LC-HAS-LONG-RUN              VALUE 'Y'.
017300     05  LC-OVERREP-SW            PIC X(1).
017400         88  LC-HAS-OVERREP               VALUE 'Y'.
017500     05  LC-DIGIT-COUNTS.
017600         10  LC-DIGIT-CNT OCCURS 10 TIMES PIC 9(3).
017700
017800*-----------------------------------------------------------
017900*  C0400 - monetary amount work area.
018000*-----------------------------------------------------------
018100 01  WS-AMOUNT-TEXT                PIC X(64).
018200 01  WS-AMOUNT-TEXT-R REDEFINES WS-AMOUNT-TEXT.
018300     05  WS-AMOUNT-TEXT-CHAR OCCURS 64 TIMES PIC X.
018400 01  WS-AMOUNT-LENGTH              PIC 9(3) COMP.
018500 01  WS-AMOUNT-NDX                 PIC 9(3) COMP.
018600 01  WS-ONE-CHAR                   PIC X.
018700 01  WS-ONE-DIGIT                  PIC 9.
018800 01  WS-INT-CENTS                  PIC 9(9) COMP VALUE ZERO.
018900 01  WS-FRAC-DIGIT-COUNT           PIC 9(2) COMP VALUE ZERO.
019000 01  WS-FRAC-FIRST                 PIC 9 VALUE ZERO.
019100 01  WS-FRAC-SECOND                PIC 9 VALUE ZERO.
019200 01  WS-TOTAL-CENTS                PIC 9(9) COMP VALUE ZERO.
019300
019400*    calendar work area for the report heading - same breakout
019500*    BRICOPEN/BRICPOST/BRICHIST use.
019600 01  WS-TODAY-DATE.
019700     05  WS-TODAY-YYYY             PIC 9(4).
019800     05  WS-TODAY-MM               PIC 9(2).
019900     05  WS-TODAY-DD               PIC 9(2).
020000*    report layout.
020100 01  WR-XVAL-TITLE-1.
020200     05  FILLER            PIC X(30) VALUE SPACE.
020300     05  FILLER            PIC X(38)
020400         VALUE 'BRIC PAY  -  FIELD VALIDATION REPORT'.
020500     05  FILLER            PIC X(64) VALUE SPACE.
020600 01  WR-XVAL-TITLE-2.
020700     05  FILLER            PIC X(10) VALUE 'RUN DATE: '.
020800     05  WC-TITLE-DATE     PIC X(10) VALUE SPACE.
020900     05  FILLER            PIC X(10) VALUE SPACE.
021000     05  FILLER            PIC X(9)  VALUE 'PAGE NO: '.
021100     05  WC-TITLE-PAGE     PIC ZZ9   VALUE ZERO.
021200     05  FILLER            PIC X(90) VALUE SPACE.
021300 01  WR-XVAL-HEADER.
021400     05  FILLER            PIC X(6)  VALUE 'SEQ NO'.
021500     05  FILLER            PIC X(4)  VALUE SPACE.
021600     05  FILLER            PIC X(10) VALUE 'TYPE'.
021700     05  FILLER            PIC X(20) VALUE 'VALUE'.
021800     05  FILLER            PIC X(9)  VALUE 'RESULT'.
021900     05  FILLER            PIC X(60) VALUE 'REASON'.
022000 01  WR-XVAL-DETAIL.
022100     05  WC-DET-SEQ        PIC ZZZ,ZZ9.
022200     05  FILLER            PIC X(4)  VALUE SPACE.
022300     05  WC-DET-TYPE       PIC X(10) VALUE SPACE.
022400     05  WC-DET-VALUE      PIC X(20) VALUE SPACE.
022500     05  WC-DET-RESULT     PIC X(9)  VALUE SPACE.
022600     05  WC-DET-REASON     PIC X(60) VALUE SPACE.
022700 01  WR-XVAL-TOTALS-1.
022800     05  FILLER            PIC X(20)
022900         VALUE 'ITEMS READ .......: '.
023000     05  WC-TOT-READ       PIC ZZZ,ZZ9.
023100     05  FILLER            PIC X(92) VALUE SPACE.
023200 01  WR-XVAL-TOTALS-2.
023300     05  FILLER            PIC X(20)
023400         VALUE 'ITEMS VALID ......: '.
023500     05  WC-TOT-VALID      PIC ZZZ,ZZ9.
023600     05  FILLER            PIC X(92) VALUE SPACE.
023700 01  WR-XVAL-TOTALS-3.
023800     05  FILLER            PIC X(20)
023900         VALUE 'ITEMS INVALID ....: '.
024000     05  WC-TOT-INVALID    PIC ZZZ,ZZ9.
024100     05  FILLER            PIC X(92) VALUE SPACE.
024200*****************************************************************
024300 PROCEDURE DIVISION.
024400 0000-MAIN.
024500
024600     PERFORM A0100-INIT
024700     PERFORM B0100-RUN-VALIDATIONS UNTIL XVALIN-EOF
024800     PERFORM A0900-TERMINATE
024900
025000     STOP RUN
025100     .
025200*****************************************************************
025300 A0100-INIT.
025400
025500     MOVE ZERO TO WB-ITEMS-READ WB-ITEMS-VALID WB-ITEMS-INVALID
025600
025700     OPEN INPUT  VALIDATION-FILE
025800          OUTPUT XVAL-REPORT-FILE
025900
026000     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
026100     STRING WS-TODAY-YYYY DELIMITED BY SIZE
026200            '-'           DELIMITED BY SIZE
026300            WS-TODAY-MM   DELIMITED BY SIZE
026400            '-'           DELIMITED BY SIZE
026500            WS-TODAY-DD   DELIMITED BY SIZE
026600         INTO WC-TITLE-DATE
026700
026800     MOVE 1 TO WC-TITLE-PAGE
026900
027000     WRITE XVAL-REPORT-LINE FROM WR-XVAL-TITLE-1
027100     WRITE XVAL-REPORT-LINE FROM WR-XVAL-TITLE-2
027200     WRITE XVAL-REPORT-LINE FROM SPACE
027300     WRITE XVAL-REPORT-LINE FROM WR-XVAL-HEADER
027400
027500     IF XVALIN-SUCCESSFUL
027600         READ VALIDATION-FILE
027700             AT END SET XVALIN-EOF TO TRUE
027800         END-READ
027900     ELSE
028000         SET XVALIN-EOF TO TRUE
028100         DISPLAY 'BRICXVAL: validation file open error '
028200                  XVALIN-FS
028300     END-IF
028400     .
028500*-----------------------------------------------------------
028600 A0900-TERMINATE.
028700
028800     MOVE WB-ITEMS-READ    TO WC-TOT-READ
028900     MOVE WB-ITEMS-VALID   TO WC-TOT-VALID
029000     MOVE WB-ITEMS-INVALID TO WC-TOT-INVALID
029100
029200     WRITE XVAL-REPORT-LINE FROM SPACE
029300     WRITE XVAL-REPORT-LINE FROM WR-XVAL-TOTALS-1
029400     WRITE XVAL-REPORT-LINE FROM WR-XVAL-TOTALS-2
029500     WRITE XVAL-REPORT-LINE FROM WR-XVAL-TOTALS-3
029600
029700     CLOSE VALIDATION-FILE XVAL-REPORT-FILE
029800     .
029900*****************************************************************
030000 B0100-RUN-VALIDATIONS.
030100
030200     PERFORM B0200-VALIDATE-ONE-ITEM
030300         THRU B0280-FINISH-ONE-ITEM-EXIT
030400
030500     READ VALIDATION-FILE
030600         AT END SET XVALIN-EOF TO TRUE
030700     END-READ
030800     .
030900*-----------------------------------------------------------
031000*    an unrecognized field type cannot be scored or format-
031100*    checked - GO TO past the EVALUATE straight to the common
031200*    finish-up paragraph, same as BRICPOST's B0200 does for a
031300*    transaction type it does not recognize.
031400 B0200-VALIDATE-ONE-ITEM.
031500
031600     ADD 1 TO WB-ITEMS-READ
031700     MOVE 'Y' TO WB-ITEM-VALID-SW
031800     MOVE SPACE TO WS-ITEM-REASON
031900
032000     IF NOT XIN-TYPE-PHONE AND NOT XIN-TYPE-PASSWORD
032100        AND NOT XIN-TYPE-ACCOUNT-NO AND NOT XIN-TYPE-AMOUNT
032200         MOVE 'UNKNOWN' TO WC-DET-TYPE
032300         MOVE 'N' TO WB-ITEM-VALID-SW
032400         MOVE 'Unrecognized field type' TO WS-ITEM-REASON
032500         GO TO B0280-FINISH-ONE-ITEM                              BK062514
032600     END-IF
032700
032800     EVALUATE TRUE
032900         WHEN XIN-TYPE-PHONE
033000             MOVE 'PHONE' TO WC-DET-TYPE
033100             PERFORM C0100-VALIDATE-PHONE-STRICT
033200         WHEN XIN-TYPE-PASSWORD
033300             MOVE 'PASSWORD' TO WC-DET-TYPE
033400             PERFORM C0200-SCORE-PASSWORD
033500         WHEN XIN-TYPE-ACCOUNT-NO
033600             MOVE 'ACCT-NO' TO WC-DET-TYPE
033700             PERFORM C0300-VALIDATE-ACCOUNT-FORMAT
033800         WHEN XIN-TYPE-AMOUNT
033900             MOVE 'AMOUNT' TO WC-DET-TYPE
034000             PERFORM C0400-VALIDATE-AMOUNT
034100     END-EVALUATE
034200     .
034300*-----------------------------------------------------------
034400 B0280-FINISH-ONE-ITEM.
034500
034600     IF WB-ITEM-VALID
034700         ADD 1 TO WB-ITEMS-VALID
034800     ELSE
034900         ADD 1 TO WB-ITEMS-INVALID
035000     END-IF
035100
035200     PERFORM D0100-PRINT-RESULT
035300     .
035400 B0280-FINISH-ONE-ITEM-EXIT.
035500     EXIT.
035600*****************************************************************
035700*  strict phone form - strip to digits and '+', then apply the
035800*  four shop rules in order.
035900*-----------------------------------------------------------
036000 C0100-VALIDATE-PHONE-STRICT.
036100
036200     PERFORM C0110-STRIP-PHONE-CHARS
036300
036400     IF WS-PHONE-LENGTH = ZERO
036500         MOVE 'N' TO WB-ITEM-VALID-SW
036600         MOVE 'Phone number must start with +' TO WS-ITEM-REASON
036700     ELSE
036800         IF WS-PHONE-CHAR(1) NOT = '+'
036900             MOVE 'N' TO WB-ITEM-VALID-SW
037000             MOVE 'Phone number must start with +'
037100                 TO WS-ITEM-REASON
037200         ELSE
037300             COMPUTE WS-PHONE-DIGIT-COUNT =
037400                 WS-PHONE-LENGTH - 1
037500
037600             IF WS-PHONE-DIGIT-COUNT < 10 OR
037700                WS-PHONE-DIGIT-COUNT > 15
037800                 MOVE 'N' TO WB-ITEM-VALID-SW
037900                 MOVE 'Phone number digits must number 10-15'
038000                     TO WS-ITEM-REASON
038100             ELSE
038200                 IF WS-PHONE-CHAR(2) = '0'
038300                     MOVE 'N' TO WB-ITEM-VALID-SW
038400                     MOVE 'Country code must not start with 0'
038500                         TO WS-ITEM-REASON
038600                 ELSE
038700                     PERFORM C0120-COUNT-LEADING-ONES
038800                     IF WS-PHONE-ONE-RUN >= 10
038900                         MOVE 'N' TO WB-ITEM-VALID-SW
039000                         MOVE
039100                           'Phone number has 10 or more repeated 1s'
039200                             TO WS-ITEM-REASON
039300                     END-IF
039400                 END-IF
039500             END-IF
039600         END-IF
039700     END-IF
039800     .
039900*-----------------------------------------------------------
040000 C0110-STRIP-PHONE-CHARS.
040100
040200     MOVE SPACE TO WS-PHONE-STRIPPED-R
040300     MOVE ZERO TO WS-PHONE-LENGTH
040400
040500     PERFORM C0111-TEST-ONE-SOURCE-CHAR
040600         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > 64
040700     .
040800*-----------------------------------------------------------
040900 C0111-TEST-ONE-SOURCE-CHAR.
041000
041100     IF XIN-VALUE(WS-NDX:1) IS NUMERIC
041200        OR XIN-VALUE(WS-NDX:1) = '+'
041300         ADD 1 TO WS-PHONE-LENGTH
041400         MOVE XIN-VALUE(WS-NDX:1)
041500             TO WS-PHONE-CHAR(WS-PHONE-LENGTH)
041600     END-IF
041700     .
041800*-----------------------------------------------------------
041900*  counts consecutive '1' characters starting right after the
042000*  leading '+' - a run of 10 or more fails the rule.
042100*-----------------------------------------------------------
042200 C0120-COUNT-LEADING-ONES.
042300
042400     MOVE ZERO TO WS-PHONE-ONE-RUN
042500     MOVE 2 TO WS-PHONE-NDX
042600
042700     PERFORM C0121-TEST-ONE-POSITION
042800         UNTIL WS-PHONE-NDX > WS-PHONE-LENGTH
042900            OR WS-PHONE-CHAR(WS-PHONE-NDX) NOT = '1'
043000     .
043100*-----------------------------------------------------------
043200 C0121-TEST-ONE-POSITION.
043300
043400     ADD 1 TO WS-PHONE-ONE-RUN
043500     ADD 1 TO WS-PHONE-NDX
043600     .
043700*****************************************************************
043800*  password strength scorer - seven checks, one banned-word
043900*  penalty, four-way label.
044000*-----------------------------------------------------------
044100 C0200-SCORE-PASSWORD.
044200
044300     MOVE XIN-VALUE TO WS-PASSWORD-TEXT
044400     MOVE ZERO TO WS-PWD-SCORE
044500     MOVE 'N' TO WB-HAS-LOWER-SW WB-HAS-UPPER-SW
044600                 WB-HAS-DIGIT-SW WB-HAS-SPECIAL-SW
044700
044800     PERFORM C0210-MEASURE-PWD-LENGTH
044900
045000     IF WS-PWD-LENGTH >= 8
045100         ADD 1 TO WS-PWD-SCORE
045200     ELSE
045300         MOVE 'Password should be at least 8 characters'
045400             TO WS-ITEM-REASON
045500     END-IF
045600
045700     IF WS-PWD-LENGTH >= 12
045800         ADD 1 TO WS-PWD-SCORE
045900     END-IF
046000
046100     IF WS-PWD-LENGTH > ZERO
046200         PERFORM C0220-TEST-ONE-PWD-CLASS
046300             VARYING WS-NDX FROM 1 BY 1
046400                 UNTIL WS-NDX > WS-PWD-LENGTH
046500     END-IF
046600
046700     IF WB-HAS-LOWER
046800         ADD 1 TO WS-PWD-SCORE
046900     END-IF
047000     IF WB-HAS-UPPER
047100         ADD 1 TO WS-PWD-SCORE
047200     END-IF
047300     IF WB-HAS-DIGIT
047400         ADD 1 TO WS-PWD-SCORE
047500     END-IF
047600     IF WB-HAS-SPECIAL
047700         ADD 1 TO WS-PWD-SCORE
047800     END-IF
047900
048000     PERFORM C0230-COUNT-DISTINCT-CHARS
048100
048200     IF WS-PWD-LENGTH > ZERO
048300         COMPUTE WS-PWD-DISTINCT-PCT ROUNDED =                    BP-0471 
048400             (WS-PWD-DISTINCT-COUNT / WS-PWD-LENGTH) * 100
048500         IF WS-PWD-DISTINCT-PCT >= 70
048600             ADD 1 TO WS-PWD-SCORE
048700         END-IF
048800     END-IF
048900
049000     PERFORM C0240-CHECK-BLACKLIST
049100     IF WB-BLACKLIST-HIT
049200         SUBTRACT 1 FROM WS-PWD-SCORE
049300     END-IF
049400
049500     PERFORM C0260-SET-STRENGTH-LABEL
049600
049700     MOVE WS-PWD-SCORE TO WS-PWD-SCORE-ED
049800
049900     IF WS-PWD-SCORE < 4
050000         MOVE 'N' TO WB-ITEM-VALID-SW
050100         IF WS-ITEM-REASON = SPACE
050200             STRING 'Password strength is ' DELIMITED BY SIZE
050300                    WS-STRENGTH-LABEL DELIMITED BY SPACE
050400                    ' (score ' DELIMITED BY SIZE
050500                    WS-PWD-SCORE-ED DELIMITED BY SIZE
050600                    ')' DELIMITED BY SIZE
050700                 INTO WS-ITEM-REASON
050800         END-IF
050900     ELSE
051000         STRING 'Password strength is ' DELIMITED BY SIZE
051100                WS-STRENGTH-LABEL DELIMITED BY SPACE
051200                ' (score ' DELIMITED BY SIZE
051300                WS-PWD-SCORE-ED DELIMITED BY SIZE
051400                ')' DELIMITED BY SIZE
051500             INTO WS-ITEM-REASON
051600     END-IF
051700     .
051800*-----------------------------------------------------------
051900 C0210-MEASURE-PWD-LENGTH.
052000
052100     MOVE ZERO TO WS-PWD-LENGTH
052200
052300     PERFORM C0211-TEST-ONE-LENGTH-POSITION
052400         VARYING WS-NDX FROM 64 BY -1 UNTIL WS-NDX < 1
052500             OR WS-PWD-LENGTH NOT = ZERO
052600     .
052700*-----------------------------------------------------------
052800 C0211-TEST-ONE-LENGTH-POSITION.
052900
053000     IF WS-PASSWORD-TEXT(WS-NDX:1) NOT = SPACE
053100         MOVE WS-NDX TO WS-PWD-LENGTH
053200     END-IF
053300     .
053400*-----------------------------------------------------------
053500 C0220-TEST-ONE-PWD-CLASS.
053600
053700     MOVE WS-PASSWORD-TEXT(WS-NDX:1) TO WS-ONE-CHAR
053800
053900     IF WS-ONE-CHAR IS NUMERIC
054000         MOVE 'Y' TO WB-HAS-DIGIT-SW
054100     ELSE
054200         IF WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z'
054300             MOVE 'Y' TO WB-HAS-LOWER-SW
054400         ELSE
054500             IF WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z'
054600                 MOVE 'Y' TO WB-HAS-UPPER-SW
054700             ELSE
054800                 PERFORM C0225-TEST-SPECIAL-CHAR
054900             END-IF
055000         END-IF
055100     END-IF
055200     .
055300*-----------------------------------------------------------
055400 C0225-TEST-SPECIAL-CHAR.
055500
055600     MOVE 'N' TO WB-FOUND-SW
055700
055800     PERFORM C0226-TEST-ONE-SPECIAL-POSITION
055900         VARYING WS-INNER-NDX FROM 1 BY 1
056000             UNTIL WS-INNER-NDX > 22 OR WB-FOUND
056100     .
056200*-----------------------------------------------------------
056300 C0226-TEST-ONE-SPECIAL-POSITION.
056400
056500     IF WS-ONE-CHAR = WS-SPECIAL-CHAR-SET(WS-INNER-NDX:1)
056600         MOVE 'Y' TO WB-FOUND-SW
056700         MOVE 'Y' TO WB-HAS-SPECIAL-SW
056800     END-IF
056900     .
057000*-----------------------------------------------------------
057100*  O(n-squared) distinct-character tally - passwords on this
057200*  job are short, the same brute-force approach BRICACCT uses
057300*  to tally its digit table is good enough here.
057400*-----------------------------------------------------------
057500 C0230-COUNT-DISTINCT-CHARS.
057600
057700     MOVE ZERO TO WS-PWD-DISTINCT-COUNT
057800
057900     IF WS-PWD-LENGTH > ZERO
058000         PERFORM C0231-TEST-ONE-OUTER-CHAR
058100             VARYING WS-NDX FROM 1 BY 1
058200                 UNTIL WS-NDX > WS-PWD-LENGTH
058300     END-IF
058400     .
058500*-----------------------------------------------------------
058600 C0231-TEST-ONE-OUTER-CHAR.
058700
058800     MOVE 'N' TO WB-SEEN-BEFORE-SW
058900
059000     IF WS-NDX > 1
059100         PERFORM C0232-TEST-ONE-INNER-CHAR
059200             VARYING WS-INNER-NDX FROM 1 BY 1
059300                 UNTIL WS-INNER-NDX >= WS-NDX OR WB-SEEN-BEFORE
059400     END-IF
059500
059600     IF NOT WB-SEEN-BEFORE
059700         ADD 1 TO WS-PWD-DISTINCT-COUNT
059800     END-IF
059900     .
060000*-----------------------------------------------------------
060100 C0232-TEST-ONE-INNER-CHAR.
060200
060300     IF WS-PASSWORD-TEXT(WS-INNER-NDX:1) =
060400             WS-PASSWORD-TEXT(WS-NDX:1)
060500         MOVE 'Y' TO WB-SEEN-BEFORE-SW
060600     END-IF
060700     .
060800*-----------------------------------------------------------
060900 C0240-CHECK-BLACKLIST.
061000
061100     MOVE 'N' TO WB-BLACKLIST-HIT-SW
061200     MOVE SPACE TO WS-PASSWORD-LOWER
061300     MOVE WS-PASSWORD-TEXT TO WS-PASSWORD-LOWER
061400
061500     INSPECT WS-PASSWORD-LOWER CONVERTING                         SS061114
061600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
061700         'abcdefghijklmnopqrstuvwxyz'
061800
061900     PERFORM C0241-TEST-ONE-BANNED-WORD
062000         VARYING WS-NDX FROM 1 BY 1
062100             UNTIL WS-NDX > 10 OR WB-BLACKLIST-HIT
062200     .
062300*-----------------------------------------------------------
062400 C0241-TEST-ONE-BANNED-WORD.
062500
062600     PERFORM C0242-MEASURE-ONE-WORD-LENGTH
062700
062800     IF WS-PWD-LENGTH >= WS-BANNED-WORD-LEN AND
062900        WS-BANNED-WORD-LEN > ZERO
063000         COMPUTE WS-SCAN-LIMIT =
063100             WS-PWD-LENGTH - WS-BANNED-WORD-LEN + 1
063200         PERFORM C0243-SCAN-ONE-START-POSITION
063300             VARYING WS-SCAN-START FROM 1 BY 1
063400                 UNTIL WS-SCAN-START > WS-SCAN-LIMIT
063500                     OR WB-BLACKLIST-HIT
063600     END-IF
063700     .
063800*-----------------------------------------------------------
063900 C0242-MEASURE-ONE-WORD-LENGTH.
064000
064100     MOVE ZERO TO WS-BANNED-WORD-LEN
064200
064300     PERFORM C0244-TEST-ONE-WORD-POSITION
064400         VARYING WS-INNER-NDX FROM 12 BY -1 UNTIL WS-INNER-NDX < 1
064500             OR WS-BANNED-WORD-LEN NOT = ZERO
064600     .
064700*-----------------------------------------------------------
064800 C0244-TEST-ONE-WORD-POSITION.
064900
065000     IF WS-BANNED-TEXT(WS-NDX)(WS-INNER-NDX:1) NOT = SPACE
065100         MOVE WS-INNER-NDX TO WS-BANNED-WORD-LEN
065200     END-IF
065300     .
065400*-----------------------------------------------------------
065500 C0243-SCAN-ONE-START-POSITION.
065600
065700     IF WS-PASSWORD-LOWER(WS-SCAN-START:WS-BANNED-WORD-LEN) =
065800             WS-BANNED-TEXT(WS-NDX)(1:WS-BANNED-WORD-LEN)
065900         MOVE 'Y' TO WB-BLACKLIST-HIT-SW
066000     END-IF
066100     .
066200*-----------------------------------------------------------
066300 C0260-SET-STRENGTH-LABEL.
066400
066500     EVALUATE TRUE
066600         WHEN WS-PWD-SCORE <= 2
066700             MOVE 'WEAK' TO WS-STRENGTH-LABEL
066800         WHEN WS-PWD-SCORE <= 4
066900             MOVE 'FAIR' TO WS-STRENGTH-LABEL
067000         WHEN WS-PWD-SCORE <= 6
067100             MOVE 'GOOD' TO WS-STRENGTH-LABEL
067200         WHEN OTHER
067300             MOVE 'STRONG' TO WS-STRENGTH-LABEL
067400     END-EVALUATE
067500     .
067600*****************************************************************
067700*  account-number format check - CALLs the same subprogram the
067800*  opening and generation jobs use, action 'FMT'.
067900*-----------------------------------------------------------
068000 C0300-VALIDATE-ACCOUNT-FORMAT.
068100
068200     MOVE 'FMT' TO LC-ACTION
068300     MOVE SPACE TO LC-CANDIDATE
068400     MOVE XIN-VALUE(1:12) TO LC-CANDIDATE
068500
068600     CALL 'BRICACCT' USING LC-ACCT-PARMS
068700
068800     IF NOT LC-VALID
068900         MOVE 'N' TO WB-ITEM-VALID-SW
069000         MOVE LC-REASON TO WS-ITEM-REASON
069100     END-IF
069200     .
069300*****************************************************************
069400*  amount validation - hand-rolled numeric scan, no NUMVAL.
069500*-----------------------------------------------------------
069600 C0400-VALIDATE-AMOUNT.
069700
069800     MOVE XIN-VALUE(1:64) TO WS-AMOUNT-TEXT
069900     MOVE ZERO TO WS-INT-CENTS WS-FRAC-DIGIT-COUNT
070000                  WS-FRAC-FIRST WS-FRAC-SECOND WS-TOTAL-CENTS
070100     MOVE 'N' TO WB-SEEN-POINT-SW WB-BAD-CHAR-SW
070200
070300     PERFORM C0410-MEASURE-AMOUNT-LENGTH
070400
070500     IF WS-AMOUNT-LENGTH = ZERO
070600         MOVE 'N' TO WB-ITEM-VALID-SW
070700         MOVE 'Amount is not numeric' TO WS-ITEM-REASON
070800     ELSE
070900         PERFORM C0420-SCAN-ONE-AMOUNT-CHAR
071000             VARYING WS-AMOUNT-NDX FROM 1 BY 1
071100                 UNTIL WS-AMOUNT-NDX > WS-AMOUNT-LENGTH
071200
071300         IF WB-BAD-CHAR
071400             MOVE 'N' TO WB-ITEM-VALID-SW
071500             MOVE 'Amount is not numeric' TO WS-ITEM-REASON
071600         ELSE
071700             IF WS-FRAC-DIGIT-COUNT > 2
071800                 MOVE 'N' TO WB-ITEM-VALID-SW
071900                 MOVE 'Amount has no more than 2 decimal places'
072000                     TO WS-ITEM-REASON
072100             ELSE
072200                 COMPUTE WS-TOTAL-CENTS =
072300                     (WS-INT-CENTS * 100)
072400                         + (WS-FRAC-FIRST * 10)
072500                         + WS-FRAC-SECOND
072600
072700                 IF WS-TOTAL-CENTS < 1
072800                     MOVE 'N' TO WB-ITEM-VALID-SW
072900                     MOVE 'Amount must be at least 0.01'
073000                         TO WS-ITEM-REASON
073100                 ELSE
073200                     IF WS-TOTAL-CENTS > 100000000
073300                         MOVE 'N' TO WB-ITEM-VALID-SW
073400                         MOVE
073500                          'Amount must not exceed 1,000,000.00'
073600                             TO WS-ITEM-REASON
073700                     END-IF
073800                 END-IF
073900             END-IF
074000         END-IF
074100     END-IF
074200     .
074300*-----------------------------------------------------------
074400 C0410-MEASURE-AMOUNT-LENGTH.
074500
074600     MOVE ZERO TO WS-AMOUNT-LENGTH
074700
074800     PERFORM C0411-TEST-ONE-LENGTH-POSITION
074900         VARYING WS-AMOUNT-NDX FROM 64 BY -1
075000             UNTIL WS-AMOUNT-NDX < 1
075100                 OR WS-AMOUNT-LENGTH NOT = ZERO
075200     .
075300*-----------------------------------------------------------
075400 C0411-TEST-ONE-LENGTH-POSITION.
075500
075600     IF WS-AMOUNT-TEXT-CHAR(WS-AMOUNT-NDX) NOT = SPACE
075700         MOVE WS-AMOUNT-NDX TO WS-AMOUNT-LENGTH
075800     END-IF
075900     .
076000*-----------------------------------------------------------
076100 C0420-SCAN-ONE-AMOUNT-CHAR.
076200
076300     MOVE WS-AMOUNT-TEXT-CHAR(WS-AMOUNT-NDX) TO WS-ONE-CHAR
076400
076500     IF WS-ONE-CHAR = '.'
076600         IF WB-SEEN-POINT
076700             MOVE 'Y' TO WB-BAD-CHAR-SW
076800         ELSE
076900             MOVE 'Y' TO WB-SEEN-POINT-SW
077000         END-IF
077100     ELSE
077200         IF WS-ONE-CHAR IS NUMERIC
077300             MOVE WS-ONE-CHAR TO WS-ONE-DIGIT
077400             IF WB-SEEN-POINT
077500                 ADD 1 TO WS-FRAC-DIGIT-COUNT
077600                 EVALUATE WS-FRAC-DIGIT-COUNT
077700                     WHEN 1
077800                         MOVE WS-ONE-DIGIT TO WS-FRAC-FIRST
077900                     WHEN 2
078000                         MOVE WS-ONE-DIGIT TO WS-FRAC-SECOND
078100                     WHEN OTHER
078200                         CONTINUE
078300                 END-EVALUATE
078400             ELSE
078500                 COMPUTE WS-INT-CENTS =
078600                     (WS-INT-CENTS * 10) + WS-ONE-DIGIT
078700             END-IF
078800         ELSE
078900             MOVE 'Y' TO WB-BAD-CHAR-SW
079000         END-IF
079100     END-IF
079200     .
079300*****************************************************************
079400 D0100-PRINT-RESULT.
079500
079600     MOVE SPACE TO WR-XVAL-DETAIL
079700     MOVE WB-ITEMS-READ TO WC-DET-SEQ
079800     MOVE XIN-VALUE(1:20) TO WC-DET-VALUE
079900
080000     IF WB-ITEM-VALID
080100         MOVE 'VALID' TO WC-DET-RESULT
080200     ELSE
080300         MOVE 'INVALID' TO WC-DET-RESULT
080400     END-IF
080500
080600     MOVE WS-ITEM-REASON TO WC-DET-REASON
080700
080800     WRITE XVAL-REPORT-LINE FROM WR-XVAL-DETAIL
080900     .
081000
