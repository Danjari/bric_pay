000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BRICPOST.
000400 AUTHOR. BERTIL K.
000500 INSTALLATION. BRIC PAY DATA CENTRE.
000600 DATE-WRITTEN. 2014-04-12.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000*  Purpose: Bric Pay transaction-posting run.  Reads the nightly
001100*           monetary-transaction file in arrival order and posts
001200*           deposits and transfers against the account master,
001300*           appending one journal record per posted item.  A
001400*           transfer is validated in full before a single byte
001500*           of the master is touched - same "edit everything,
001600*           then post" discipline the old BG reader used before
001700*           it would touch an invoice.
001800*
001900*  CHANGE LOG
002000*  2014-04-12 BK  First cut, carried over the BGMAXFIL read/edit
002100*                 loop shape from PbsReadBG - one input record
002200*                 in, one disposition out, running totals at
002300*                 close.
002400*  2014-04-19 BK  Added the transfer precondition check as its
002500*                 own paragraph (C0210) so BRICPOST and BRICXVAL
002600*                 can share the wording of the error list.
002700*  2014-04-29 SS  Insufficient-funds test was coded balance <=
002800*                 amount - corrected to balance < amount per the
002900*                 ledger team (an exact-balance transfer is
003000*                 allowed).  (ticket BP-0441)
003100*  2014-05-14 PB  Rejected records no longer advance TXN-ID -
003200*                 the journal id sequence only counts postings
003300*                 that actually write a journal record.
003400*  1999-03-11 BK  Y2K sweep: journal/master timestamps already
003500*                 carry 4-digit years, no change required,
003600*                 logged per audit request Q1-99-003.
003700*  2014-06-20 BK  Unit 4 (the non-mutating precondition check)
003800*                 needs every applicable reason handed back, not
003900*                 just the first one that fails - split the old
004000*                 fail-fast C0210 body out into its own C0250
004100*                 paragraph carrying an error table, and left
004200*                 C0210 as a thin wrapper that takes line one of
004300*                 that table for the posting report.  (ticket
004400*                 BP-0472)
004500*  2014-06-23 BK  Recut B0200 to fall through into a common
004600*                 finish-up paragraph (B0280) with a GO TO for
004700*                 the unrecognized-type short-circuit, instead of
004800*                 the EVALUATE OTHER arm carrying its own copy of
004900*                 the print/disposition steps.
005000*  2014-07-09 BK  Added a page number to the title line - audit
005100*                 flagged every one of our batch reports for
005200*                 missing it.  No mid-run control break here so
005300*                 it just seeds to 1.  (ticket BP-0479)
005400*  2014-07-14 BK  Found the new master was never being rewritten -
005500*                 ACCT-MASTER-FILE-OUT was opened and closed but
005600*                 nothing ever wrote to it, so every posted
005700*                 balance was silently lost at end of run.  Added
005800*                 A0950 to rewrite the in-memory table before the
005900*                 CLOSE, same as the table was loaded in A0200.
006000*                 (ticket BP-0483)
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300*-----------------------------------------------------------
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*-----------------------------------------------------------
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT  TRANSACTION-FILE ASSIGN TO TXNIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS TXNIN-FS.
007300
007400     SELECT  ACCT-MASTER-FILE-IN ASSIGN TO ACCTMOLD
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS MASTIN-FS.
007700
007800     SELECT  ACCT-MASTER-FILE-OUT ASSIGN TO ACCTMNEW
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS MASTOUT-FS.
008100
008200     SELECT  TXN-JOURNAL-FILE-IN ASSIGN TO TXNJOLD
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS JRNIN-FS.
008500
008600     SELECT  TXN-JOURNAL-FILE-OUT ASSIGN TO TXNJNEW
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS JRNOUT-FS.
008900
009000     SELECT  POST-REPORT-FILE ASSIGN TO POSTRPT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS RPT-FS.
009300*-----------------------------------------------------------
009400 DATA DIVISION.
009500*-----------------------------------------------------------
009600 FILE SECTION.
009700 FD  TRANSACTION-FILE.
009800     COPY TXNIN.
009900
010000 FD  ACCT-MASTER-FILE-IN.
010100     COPY ACCTMSTR
010200         REPLACING ACCT-MASTER-RECORD BY ACCT-MASTER-REC-IN.
010300
010400 FD  ACCT-MASTER-FILE-OUT.
010500     COPY ACCTMSTR
010600         REPLACING ACCT-MASTER-RECORD BY ACCT-MASTER-REC-OUT.
010700
010800 FD  TXN-JOURNAL-FILE-IN.
010900     COPY TXNJRNL
011000         REPLACING TXN-JOURNAL-RECORD BY TXN-JOURNAL-REC-IN.
011100
011200 FD  TXN-JOURNAL-FILE-OUT.
011300     COPY TXNJRNL
011400         REPLACING TXN-JOURNAL-RECORD BY TXN-JOURNAL-REC-OUT.
011500
011600 FD  POST-REPORT-FILE.
011700 01  POST-REPORT-LINE                PIC X(132).
011800*-----------------------------------------------------------
011900 WORKING-STORAGE SECTION.
012000 01  SWITCHES.
012100     05  TXNIN-EOF-SW             PIC X VALUE 'N'.
012200         88  TXNIN-EOF                VALUE 'Y'.
012300     05  MASTIN-EOF-SW            PIC X VALUE 'N'.
012400         88  MASTIN-EOF                VALUE 'Y'.
012500     05  JRNIN-EOF-SW             PIC X VALUE 'N'.
012600         88  JRNIN-EOF                 VALUE 'Y'.
012700     05  WB-ITEM-VALID-SW         PIC X VALUE 'Y'.
012800         88  WB-ITEM-VALID             VALUE 'Y'.
012900     05  WB-FOUND-TO-SW           PIC X VALUE 'N'.
013000         88  WB-FOUND-TO               VALUE 'Y'.
013100     05  WB-FOUND-FROM-SW         PIC X VALUE 'N'.
013200         88  WB-FOUND-FROM             VALUE 'Y'.
013300     05  WB-XFER-VALID-SW         PIC X VALUE 'Y'.
013400         88  WB-XFER-VALID             VALUE 'Y'.
013500
013600 01  FILE-STATUS-FIELDS.
013700     05  TXNIN-FS                 PIC XX.
013800         88  TXNIN-SUCCESSFUL         VALUE '00'.
013900     05  MASTIN-FS                PIC XX.
014000         88  MASTIN-SUCCESSFUL        VALUE '00'.
014100     05  MASTOUT-FS               PIC XX.
014200     05  JRNIN-FS                 PIC XX.
014300         88  JRNIN-SUCCESSFUL         VALUE '00'.
014400     05  JRNOUT-FS                PIC XX.
014500     05  RPT-FS                   PIC XX.
014600
014700 01  COUNTS-FIELDS.
014800     05  WB-RECORDS-READ          PIC 9(7) COMP VALUE ZERO.
014900     05  WB-DEPOSITS-POSTED       PIC 9(7) COMP VALUE ZERO.
015000     05  WB-TRANSFERS-POSTED      PIC 9(7) COMP VALUE ZERO.
015100     05  WB-RECORDS-REJECTED      PIC 9(7) COMP VALUE ZERO.
015200     05  WB-MASTER-COUNT          PIC 9(7) COMP VALUE ZERO.
015300     05  WB-NEXT-TXN-ID           PIC 9(9) COMP VALUE ZERO.
015400     05  WB-TOT-DEPOSIT-AMT       PIC S9(9)V99 VALUE ZERO.
015500     05  WB-TOT-TRANSFER-AMT      PIC S9(9)V99 VALUE ZERO.
015600
015700*    master loaded whole into a working table, same approach
015800*    BRICOPEN uses - this run needs random-access lookup by
015900*    account number against a file that is only ever read and
016000*    rewritten sequentially.
016100 01  WT-ACCT-TABLE.
016200     05  WT-ACCT-ENTRY OCCURS 20000 TIMES
016300                        INDEXED BY WX-ACCT-NDX.
016400         COPY ACCTMSTR REPLACING ACCT-MASTER-RECORD
016500                              BY WT-ACCT-ENTRY-DATA.
016600 01  WS-NDX                       PIC 9(5) COMP.
016700 01  WS-TO-NDX                    PIC 9(5) COMP.
016800 01  WS-FROM-NDX                  PIC 9(5) COMP.
016900
017000*    amount-validation and arithmetic work area.
017100 01  WS-AMOUNT-TEXT                PIC X(11).
017200 01  WS-DECIMAL-POS                PIC 9(2) COMP.
017300 01  WS-FRACTION-DIGITS            PIC 9(2) COMP.
017400 01  WB-AMOUNT-VALID-SW            PIC X VALUE 'Y'.
017500     88  WB-AMOUNT-VALID               VALUE 'Y'.
017600 01  WS-POST-AMOUNT                PIC S9(8)V99.
017700*    unsigned view - every amount on this file is validated
017800*    positive before it reaches here, so the sign nibble is
017900*    never needed for the printed and STRINGed forms below.
018000 01  WS-POST-AMOUNT-R REDEFINES WS-POST-AMOUNT
018100                                  PIC 9(8)V99.
018200 01  WS-NEW-BALANCE                PIC S9(8)V99.
018300 01  WS-NEW-FROM-BALANCE           PIC S9(8)V99.
018400 01  WS-NEW-TO-BALANCE             PIC S9(8)V99.
018500 01  WS-ITEM-REASON                PIC X(80) VALUE SPACE.
018600 01  WR-AVAIL-AMOUNT-ED            PIC $$$,$$$,$$9.99.
018700 01  WR-REQD-AMOUNT-ED             PIC $$$,$$$,$$9.99.
018800*    Unit 4 non-mutating precondition check - every one of the
018900*    four transfer rules is tested, so up to four reasons can be
019000*    outstanding on the same candidate at once (an unknown
019100*    account that also fails the same-account test, say).
019200 01  WB-XFER-ERROR-COUNT           PIC 9(1) COMP VALUE ZERO.
019300 01  WS-XFER-ERROR-NDX             PIC 9(1) COMP.
019400 01  WR-XFER-ERROR-TABLE.
019500     05  WB-XFER-ERROR-LINE OCCURS 4 TIMES
019600                         INDEXED BY WX-XFER-ERROR-NDX
019700                         PIC X(80) VALUE SPACE.
019800 01  WS-DISPOSITION                PIC X(8)  VALUE SPACE.
019900
020000*    run timestamp, obtained from BRICSTMP.
020100 01  WS-RUN-STAMP                  PIC X(19).
020200
020300*    heading and detail lines for the posting report.
020400 01  WR-POST-TITLE-1.
020500     05  FILLER            PIC X(30) VALUE SPACE.
020600     05  FILLER            PIC X(40)
020700         VALUE 'BRIC PAY  -  TRANSACTION POSTING REPORT'.
020800     05  FILLER            PIC X(62) VALUE SPACE.
020900 01  WR-POST-TITLE-2.
021000     05  FILLER            PIC X(10) VALUE 'RUN DATE: '.
021100     05  WC-TITLE-DATE     PIC X(10) VALUE SPACE.
021200     05  FILLER            PIC X(10) VALUE SPACE.
021300     05  FILLER            PIC X(9)  VALUE 'PAGE NO: '.
021400     05  WC-TITLE-PAGE     PIC ZZ9   VALUE ZERO.
021500     05  FILLER            PIC X(90) VALUE SPACE.
021600 01  WR-POST-HEADER.
021700     05  FILLER            PIC X(6)  VALUE 'SEQ NO'.
021800     05  FILLER            PIC X(4)  VALUE SPACE.
021900     05  FILLER            PIC X(8)  VALUE 'TYPE'.
022000     05  FILLER            PIC X(14) VALUE 'FROM ACCOUNT'.
022100     05  FILLER            PIC X(14) VALUE 'TO ACCOUNT'.
022200     05  FILLER            PIC X(14) VALUE 'AMOUNT'.
022300     05  FILLER            PIC X(10) VALUE 'DISP'.
022400     05  FILLER            PIC X(50) VALUE 'REASON'.
022500 01  WR-POST-DETAIL.
022600     05  WC-DET-SEQ        PIC ZZZ,ZZ9.
022700     05  FILLER            PIC X(4)  VALUE SPACE.
022800     05  WC-DET-TYPE       PIC X(8)  VALUE SPACE.
022900     05  WC-DET-FROM       PIC X(14) VALUE SPACE.
023000     05  WC-DET-TO         PIC X(14) VALUE SPACE.
023100     05  WC-DET-AMOUNT     PIC ZZ,ZZZ,ZZ9.99.
023200     05  FILLER            PIC X(1)  VALUE SPACE.
023300     05  WC-DET-DISP       PIC X(9)  VALUE SPACE.
023400     05  WC-DET-REASON     PIC X(62) VALUE SPACE.
023500*    flat view - echoed to the operator console for rejects
023600*    only, same habit PBS used to DISPLAY a bad record before
023700*    writing it to the reject file.
023800 01  WR-POST-DETAIL-R REDEFINES WR-POST-DETAIL PIC X(132).
023900 01  WR-POST-TOTALS-1.
024000     05  FILLER            PIC X(20)
024100         VALUE 'RECORDS READ .....: '.
024200     05  WC-TOT-READ       PIC ZZZ,ZZ9.
024300     05  FILLER            PIC X(92) VALUE SPACE.
024400 01  WR-POST-TOTALS-2.
024500     05  FILLER            PIC X(20)
024600         VALUE 'DEPOSITS POSTED ..: '.
024700     05  WC-TOT-DEP-CNT    PIC ZZZ,ZZ9.
024800     05  FILLER            PIC X(4)  VALUE SPACE.
024900     05  FILLER            PIC X(14) VALUE 'DEPOSIT TOTAL:'.
025000     05  WC-TOT-DEP-AMT    PIC ZZ,ZZZ,ZZ9.99.
025100     05  FILLER            PIC X(72) VALUE SPACE.
025200 01  WR-POST-TOTALS-3.
025300     05  FILLER            PIC X(20)
025400         VALUE 'TRANSFERS POSTED .: '.
025500     05  WC-TOT-TRN-CNT    PIC ZZZ,ZZ9.
025600     05  FILLER            PIC X(4)  VALUE SPACE.
025700     05  FILLER            PIC X(14) VALUE 'TRANSFER TOT.:'.
025800     05  WC-TOT-TRN-AMT    PIC ZZ,ZZZ,ZZ9.99.
025900     05  FILLER            PIC X(72) VALUE SPACE.
026000 01  WR-POST-TOTALS-4.
026100     05  FILLER            PIC X(20)
026200         VALUE 'REJECTED .........: '.
026300     05  WC-TOT-REJECTED   PIC ZZZ,ZZ9.
026400     05  FILLER            PIC X(92) VALUE SPACE.
026500 01  WS-TODAY-DATE.
026600     05  WS-TODAY-YYYY            PIC 9(4).
026700     05  WS-TODAY-MM              PIC 9(2).
026800     05  WS-TODAY-DD              PIC 9(2).
026900*    straight 8-digit view, same habit as BRICSTMP's own
027000*    date breakout - kept handy for the day this report grows
027100*    a run-date edit mask that wants the plain number.
027200 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
027300     05  WS-TODAY-DATE-NUM        PIC 9(8).
027400*****************************************************************
027500 PROCEDURE DIVISION.
027600 0000-MAIN.
027700
027800     PERFORM A0100-INIT
027900     PERFORM B0100-POST-TRANSACTIONS UNTIL TXNIN-EOF
028000     PERFORM A0900-TERMINATE
028100
028200     STOP RUN
028300     .
028400*****************************************************************
028500 A0100-INIT.
028600
028700     MOVE ZERO TO WB-RECORDS-READ WB-DEPOSITS-POSTED
028800                  WB-TRANSFERS-POSTED WB-RECORDS-REJECTED
028900                  WB-MASTER-COUNT WB-NEXT-TXN-ID
029000                  WB-TOT-DEPOSIT-AMT WB-TOT-TRANSFER-AMT
029100
029200     OPEN INPUT  TRANSACTION-FILE
029300          INPUT  ACCT-MASTER-FILE-IN
029400          OUTPUT ACCT-MASTER-FILE-OUT
029500          INPUT  TXN-JOURNAL-FILE-IN
029600          OUTPUT TXN-JOURNAL-FILE-OUT
029700          OUTPUT POST-REPORT-FILE
029800
029900     PERFORM A0200-LOAD-MASTER-TABLE UNTIL MASTIN-EOF
030000     CLOSE ACCT-MASTER-FILE-IN
030100
030200     PERFORM A0400-COPY-ONE-JOURNAL-RECORD UNTIL JRNIN-EOF
030300     CLOSE TXN-JOURNAL-FILE-IN
030400
030500     CALL 'BRICSTMP' USING WS-RUN-STAMP
030600
030700     PERFORM A0300-PRINT-REPORT-HEADERS
030800
030900     IF TXNIN-SUCCESSFUL
031000         READ TRANSACTION-FILE
031100             AT END SET TXNIN-EOF TO TRUE
031200         END-READ
031300     ELSE
031400         SET TXNIN-EOF TO TRUE
031500         DISPLAY 'BRICPOST: transaction file open error '
031600                  TXNIN-FS
031700     END-IF
031800     .
031900*-----------------------------------------------------------
032000 A0200-LOAD-MASTER-TABLE.
032100
032200     READ ACCT-MASTER-FILE-IN
032300         AT END
032400             SET MASTIN-EOF TO TRUE
032500         NOT AT END
032600             ADD 1 TO WB-MASTER-COUNT
032700             SET WX-ACCT-NDX TO WB-MASTER-COUNT
032800             MOVE ACCT-MASTER-REC-IN
032900                 TO WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
033000     END-READ
033100     .
033200*-----------------------------------------------------------
033300*  journal is append-only - the existing file is copied
033400*  straight through to the new one ahead of this run's postings
033500*  so the old BG reader's "output file open before any input is
033600*  read" habit still holds true here.
033700*-----------------------------------------------------------
033800 A0400-COPY-ONE-JOURNAL-RECORD.
033900
034000     READ TXN-JOURNAL-FILE-IN
034100         AT END
034200             SET JRNIN-EOF TO TRUE
034300         NOT AT END
034400             IF TXN-ID OF TXN-JOURNAL-REC-IN > WB-NEXT-TXN-ID
034500                 MOVE TXN-ID OF TXN-JOURNAL-REC-IN
034600                     TO WB-NEXT-TXN-ID
034700             END-IF
034800             WRITE TXN-JOURNAL-REC-OUT FROM TXN-JOURNAL-REC-IN
034900     END-READ
035000     .
035100*-----------------------------------------------------------
035200 A0300-PRINT-REPORT-HEADERS.
035300
035400     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
035500     STRING WS-TODAY-YYYY DELIMITED BY SIZE
035600            '-'           DELIMITED BY SIZE
035700            WS-TODAY-MM   DELIMITED BY SIZE
035800            '-'           DELIMITED BY SIZE
035900            WS-TODAY-DD   DELIMITED BY SIZE
036000         INTO WC-TITLE-DATE
036100
036200     MOVE 1 TO WC-TITLE-PAGE
036300
036400     WRITE POST-REPORT-LINE FROM WR-POST-TITLE-1
036500     WRITE POST-REPORT-LINE FROM WR-POST-TITLE-2
036600     WRITE POST-REPORT-LINE FROM SPACE
036700     WRITE POST-REPORT-LINE FROM WR-POST-HEADER
036800     .
036900*-----------------------------------------------------------
037000 A0900-TERMINATE.
037100
037200     PERFORM A0950-WRITE-ONE-MASTER-RECORD
037300         VARYING WS-NDX FROM 1 BY 1
037400             UNTIL WS-NDX > WB-MASTER-COUNT
037500
037600     MOVE WB-RECORDS-READ      TO WC-TOT-READ
037700     MOVE WB-DEPOSITS-POSTED   TO WC-TOT-DEP-CNT
037800     MOVE WB-TOT-DEPOSIT-AMT   TO WC-TOT-DEP-AMT
037900     MOVE WB-TRANSFERS-POSTED  TO WC-TOT-TRN-CNT
038000     MOVE WB-TOT-TRANSFER-AMT  TO WC-TOT-TRN-AMT
038100     MOVE WB-RECORDS-REJECTED  TO WC-TOT-REJECTED
038200
038300     WRITE POST-REPORT-LINE FROM SPACE
038400     WRITE POST-REPORT-LINE FROM WR-POST-TOTALS-1
038500     WRITE POST-REPORT-LINE FROM WR-POST-TOTALS-2
038600     WRITE POST-REPORT-LINE FROM WR-POST-TOTALS-3
038700     WRITE POST-REPORT-LINE FROM WR-POST-TOTALS-4
038800
038900     CLOSE TRANSACTION-FILE
039000           ACCT-MASTER-FILE-OUT
039100           TXN-JOURNAL-FILE-OUT
039200           POST-REPORT-FILE
039300     .
039400*-----------------------------------------------------------
039500*    master table is held entirely in memory for the run and
039600*    every posting updates it there - rewrite the whole table
039700*    out to the new master ahead of the CLOSE, same "rewrite
039800*    everything whether it changed or not" habit the old BG
039900*    reader used on its balance file.
040000 A0950-WRITE-ONE-MASTER-RECORD.
040100
040200     WRITE ACCT-MASTER-REC-OUT FROM WT-ACCT-ENTRY-DATA(WS-NDX)
040300     .
040400*****************************************************************
040500 B0100-POST-TRANSACTIONS.
040600
040700     PERFORM B0200-PROCESS-ONE-TRANSACTION
040800         THRU B0280-FINISH-ONE-TXN-EXIT
040900
041000     READ TRANSACTION-FILE
041100         AT END SET TXNIN-EOF TO TRUE
041200     END-READ
041300     .
041400*-----------------------------------------------------------
041500*    an unrecognized type code cannot be validated or posted -
041600*    skip straight past the amount edit and the deposit/transfer
041700*    EVALUATE to the common finish-up paragraph, the same short-
041800*    circuit habit the old BGMAXFIL reader used for a code it
041900*    did not recognize.
042000 B0200-PROCESS-ONE-TRANSACTION.
042100
042200     ADD 1 TO WB-RECORDS-READ
042300     MOVE 'Y' TO WB-ITEM-VALID-SW
042400     MOVE SPACE TO WS-ITEM-REASON
042500
042600     IF NOT TIN-TYPE-DEPOSIT AND NOT TIN-TYPE-TRANSFER
042700         MOVE 'UNKNOWN' TO WC-DET-TYPE
042800         MOVE 'N' TO WB-ITEM-VALID-SW
042900         MOVE 'Unrecognized transaction type' TO WS-ITEM-REASON
043000         GO TO B0280-FINISH-ONE-TRANSACTION                       BK062314
043100     END-IF
043200
043300     PERFORM C0010-VALIDATE-AMOUNT
043400
043500     EVALUATE TRUE
043600         WHEN TIN-TYPE-DEPOSIT
043700             MOVE 'DEPOSIT' TO WC-DET-TYPE
043800             IF WB-ITEM-VALID
043900                 PERFORM C0100-POST-DEPOSIT
044000             END-IF
044100         WHEN TIN-TYPE-TRANSFER
044200             MOVE 'TRANSFER' TO WC-DET-TYPE
044300             IF WB-ITEM-VALID
044400                 PERFORM C0200-POST-TRANSFER
044500             END-IF
044600     END-EVALUATE
044700     .
044800*-----------------------------------------------------------
044900 B0280-FINISH-ONE-TRANSACTION.
045000
045100     IF WB-ITEM-VALID
045200         MOVE 'POSTED' TO WS-DISPOSITION
045300     ELSE
045400         MOVE 'REJECTED' TO WS-DISPOSITION
045500         ADD 1 TO WB-RECORDS-REJECTED
045600     END-IF
045700
045800     PERFORM D0100-PRINT-POST-DETAIL
045900     .
046000 B0280-FINISH-ONE-TXN-EXIT.
046100     EXIT.
046200*****************************************************************
046300*  amount must be > 0, >= 0.01, <= 1,000,000.00, and carry no
046400*  more than 2 decimal places - TIN-AMOUNT is unsigned 9(8)V99
046500*  so it can never be negative on this file; a sub-cent value
046600*  cannot occur either since the field has only 2 decimal
046700*  positions, but the maximum and the zero/blank case are
046800*  checked here same as BRICXVAL checks an externally-typed
046900*  amount.
047000*-----------------------------------------------------------
047100 C0010-VALIDATE-AMOUNT.
047200
047300     MOVE TIN-AMOUNT TO WS-POST-AMOUNT
047400
047500     IF WS-POST-AMOUNT < 0.01
047600         MOVE 'N' TO WB-ITEM-VALID-SW
047700         MOVE 'Amount must be at least 0.01' TO WS-ITEM-REASON
047800     ELSE
047900         IF WS-POST-AMOUNT > 1000000.00
048000             MOVE 'N' TO WB-ITEM-VALID-SW
048100             MOVE 'Amount must not exceed 1,000,000.00'
048200                 TO WS-ITEM-REASON
048300         END-IF
048400     END-IF
048500     .
048600*****************************************************************
048700*  deposit - credit TIN-TO-ACCT.
048800*-----------------------------------------------------------
048900 C0100-POST-DEPOSIT.
049000
049100     PERFORM C0110-FIND-TO-ACCOUNT
049200
049300     IF NOT WB-FOUND-TO
049400         MOVE 'N' TO WB-ITEM-VALID-SW
049500         STRING 'Account ' DELIMITED BY SIZE
049600                TIN-TO-ACCT DELIMITED BY SPACE
049700                ' not found' DELIMITED BY SIZE
049800             INTO WS-ITEM-REASON
049900     ELSE
050000         COMPUTE WS-NEW-BALANCE =
050100             ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-TO-NDX)
050200                 + WS-POST-AMOUNT
050300         MOVE WS-NEW-BALANCE
050400             TO ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-TO-NDX)
050500         MOVE WS-RUN-STAMP
050600             TO ACCT-UPDATED OF WT-ACCT-ENTRY-DATA(WS-TO-NDX)
050700
050800         PERFORM C0900-WRITE-JOURNAL-DEPOSIT
050900
051000         ADD 1 TO WB-DEPOSITS-POSTED
051100         ADD WS-POST-AMOUNT TO WB-TOT-DEPOSIT-AMT
051200     END-IF
051300     .
051400*-----------------------------------------------------------
051500 C0110-FIND-TO-ACCOUNT.
051600
051700     MOVE 'N' TO WB-FOUND-TO-SW
051800
051900     IF WB-MASTER-COUNT > ZERO
052000         PERFORM C0111-TEST-ONE-TO-ACCOUNT
052100             VARYING WS-TO-NDX FROM 1 BY 1
052200                 UNTIL WS-TO-NDX > WB-MASTER-COUNT OR WB-FOUND-TO
052300     END-IF
052400     .
052500*-----------------------------------------------------------
052600 C0111-TEST-ONE-TO-ACCOUNT.
052700
052800     IF ACCT-NUMBER OF WT-ACCT-ENTRY-DATA(WS-TO-NDX)
052900             = TIN-TO-ACCT
053000         MOVE 'Y' TO WB-FOUND-TO-SW
053100     END-IF
053200     .
053300*****************************************************************
053400*  transfer - all checks (C0210) must pass before any balance
053500*  is touched.
053600*-----------------------------------------------------------
053700 C0200-POST-TRANSFER.
053800
053900     PERFORM C0210-VALIDATE-TRANSFER
054000
054100     IF WB-ITEM-VALID
054200         COMPUTE WS-NEW-FROM-BALANCE =
054300             ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-FROM-NDX)
054400                 - WS-POST-AMOUNT
054500         COMPUTE WS-NEW-TO-BALANCE =
054600             ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-TO-NDX)
054700                 + WS-POST-AMOUNT
054800
054900         MOVE WS-NEW-FROM-BALANCE
055000             TO ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-FROM-NDX)
055100         MOVE WS-NEW-TO-BALANCE
055200             TO ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-TO-NDX)
055300         MOVE WS-RUN-STAMP
055400             TO ACCT-UPDATED OF WT-ACCT-ENTRY-DATA(WS-FROM-NDX)
055500         MOVE WS-RUN-STAMP
055600             TO ACCT-UPDATED OF WT-ACCT-ENTRY-DATA(WS-TO-NDX)
055700
055800         PERFORM C0900-WRITE-JOURNAL-TRANSFER
055900
056000         ADD 1 TO WB-TRANSFERS-POSTED
056100         ADD WS-POST-AMOUNT TO WB-TOT-TRANSFER-AMT
056200     END-IF
056300     .
056400*-----------------------------------------------------------
056500*  posting-time gate - the report line only has room for one
056600*  reason, so this paragraph takes the FIRST entry off the full
056700*  Unit 4 error table built by C0250 below and stops there; it
056800*  no longer carries its own copy of the four transfer rules
056900*  (ticket BP-0472 - a second, independently-maintained copy of
057000*  the same rules had drifted out of step with the ledger team's
057100*  wording once already, see BP-0441).
057200*-----------------------------------------------------------
057300 C0210-VALIDATE-TRANSFER.                                         BK041914
057400
057500     PERFORM C0250-VALIDATE-TRANSFER-PRECONDITIONS
057600         THRU C0250-EXIT
057700
057800     IF WB-XFER-VALID
057900         MOVE 'Y' TO WB-ITEM-VALID-SW
058000     ELSE
058100         MOVE 'N' TO WB-ITEM-VALID-SW
058200         MOVE WB-XFER-ERROR-LINE(1) TO WS-ITEM-REASON
058300         IF WB-XFER-ERROR-COUNT > 1
058400             PERFORM D0150-DISPLAY-XFER-ERRORS
058500         END-IF
058600     END-IF
058700     .
058800*-----------------------------------------------------------
058900*  Unit 4 (non-mutating) - the teller desk's pre-transfer screen
059000*  wants every applicable reason at once instead of one at a
059100*  time, per the ledger team's write-up on ticket BP-0441, so
059200*  unlike the old C0210 body this paragraph never short-circuits
059300*  on the first failure - all four rules are tested every time
059400*  and each one that fails adds its own line to
059500*  WR-XFER-ERROR-TABLE.  C0210 above is the only caller today,
059600*  taking just the first line for the posting report, but the
059700*  full table is what a future teller-screen CALL would return.
059800*-----------------------------------------------------------
059900 C0250-VALIDATE-TRANSFER-PRECONDITIONS.                            BP-0472
060000
060100     MOVE 'Y' TO WB-XFER-VALID-SW
060200     MOVE ZERO TO WB-XFER-ERROR-COUNT
060300     MOVE SPACE TO WR-XFER-ERROR-TABLE
060400
060500     PERFORM C0110-FIND-TO-ACCOUNT
060600     PERFORM C0220-FIND-FROM-ACCOUNT
060700
060800     IF NOT WB-FOUND-FROM
060900         MOVE 'N' TO WB-XFER-VALID-SW
061000         ADD 1 TO WB-XFER-ERROR-COUNT
061100         STRING 'Source account ' DELIMITED BY SIZE
061200                TIN-FROM-ACCT DELIMITED BY SPACE
061300                ' not found' DELIMITED BY SIZE
061400             INTO WB-XFER-ERROR-LINE(WB-XFER-ERROR-COUNT)
061500     END-IF
061600
061700     IF NOT WB-FOUND-TO
061800         MOVE 'N' TO WB-XFER-VALID-SW
061900         ADD 1 TO WB-XFER-ERROR-COUNT
062000         STRING 'Destination account ' DELIMITED BY SIZE
062100                TIN-TO-ACCT DELIMITED BY SPACE
062200                ' not found' DELIMITED BY SIZE
062300             INTO WB-XFER-ERROR-LINE(WB-XFER-ERROR-COUNT)
062400     END-IF
062500
062600     IF TIN-FROM-ACCT = TIN-TO-ACCT
062700         MOVE 'N' TO WB-XFER-VALID-SW
062800         ADD 1 TO WB-XFER-ERROR-COUNT
062900         MOVE 'Cannot transfer to the same account'
063000             TO WB-XFER-ERROR-LINE(WB-XFER-ERROR-COUNT)
063100     END-IF
063200
063300*    balance can only be read for an account that exists - this
063400*    guard is data availability, not a stop-at-first-failure
063500*    shortcut, so it does not skip any of the three checks above.
063600     IF WB-FOUND-FROM AND
063700        ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-FROM-NDX)
063800            < WS-POST-AMOUNT                                      BP-0441
063900         MOVE 'N' TO WB-XFER-VALID-SW
064000         ADD 1 TO WB-XFER-ERROR-COUNT
064100         MOVE ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WS-FROM-NDX)
064200             TO WR-AVAIL-AMOUNT-ED
064300         MOVE WS-POST-AMOUNT TO WR-REQD-AMOUNT-ED
064400         STRING 'Insufficient balance. Available: '
064500                     DELIMITED BY SIZE
064600                WR-AVAIL-AMOUNT-ED DELIMITED BY SIZE
064700                ', Required: ' DELIMITED BY SIZE
064800                WR-REQD-AMOUNT-ED DELIMITED BY SIZE
064900             INTO WB-XFER-ERROR-LINE(WB-XFER-ERROR-COUNT)
065000     END-IF
065100     .
065200 C0250-EXIT.
065300     EXIT.
065400*-----------------------------------------------------------
065500*  operator visibility for a multi-reason rejection - the
065600*  posting report itself only prints the first reason, so any
065700*  additional ones are echoed to the run's console log instead
065800*  of being dropped on the floor.
065900*-----------------------------------------------------------
066000 D0150-DISPLAY-XFER-ERRORS.
066100
066200     PERFORM D0155-DISPLAY-ONE-XFER-ERROR
066300         VARYING WS-XFER-ERROR-NDX FROM 1 BY 1
066400             UNTIL WS-XFER-ERROR-NDX > WB-XFER-ERROR-COUNT
066500     .
066600*-----------------------------------------------------------
066700 D0155-DISPLAY-ONE-XFER-ERROR.
066800
066900     DISPLAY 'BRICPOST XFER REASON: '
067000             WB-XFER-ERROR-LINE(WS-XFER-ERROR-NDX)
067100     .
067200*-----------------------------------------------------------
067300 C0220-FIND-FROM-ACCOUNT.
067400
067500     MOVE 'N' TO WB-FOUND-FROM-SW
067600
067700     IF WB-MASTER-COUNT > ZERO
067800         PERFORM C0221-TEST-ONE-FROM-ACCOUNT
067900             VARYING WS-FROM-NDX FROM 1 BY 1
068000                 UNTIL WS-FROM-NDX > WB-MASTER-COUNT
068100                     OR WB-FOUND-FROM
068200     END-IF
068300     .
068400*-----------------------------------------------------------
068500 C0221-TEST-ONE-FROM-ACCOUNT.
068600
068700     IF ACCT-NUMBER OF WT-ACCT-ENTRY-DATA(WS-FROM-NDX)
068800             = TIN-FROM-ACCT
068900         MOVE 'Y' TO WB-FOUND-FROM-SW
069000     END-IF
069100     .
069200*****************************************************************
069300 C0900-WRITE-JOURNAL-DEPOSIT.
069400
069500     ADD 1 TO WB-NEXT-TXN-ID                                      PB051414
069600     MOVE WB-NEXT-TXN-ID TO TXN-ID OF TXN-JOURNAL-REC-OUT
069700     MOVE SPACE TO TXN-FROM-ACCT OF TXN-JOURNAL-REC-OUT
069800     MOVE TIN-TO-ACCT TO TXN-TO-ACCT OF TXN-JOURNAL-REC-OUT
069900     MOVE WS-POST-AMOUNT TO TXN-AMOUNT OF TXN-JOURNAL-REC-OUT
070000     SET TXN-TYPE-DEPOSIT OF TXN-JOURNAL-REC-OUT TO TRUE
070100     MOVE WS-RUN-STAMP TO TXN-CREATED OF TXN-JOURNAL-REC-OUT
070200
070300     WRITE TXN-JOURNAL-REC-OUT
070400     .
070500*-----------------------------------------------------------
070600 C0900-WRITE-JOURNAL-TRANSFER.
070700
070800     ADD 1 TO WB-NEXT-TXN-ID
070900     MOVE WB-NEXT-TXN-ID TO TXN-ID OF TXN-JOURNAL-REC-OUT
071000     MOVE TIN-FROM-ACCT TO TXN-FROM-ACCT OF TXN-JOURNAL-REC-OUT
071100     MOVE TIN-TO-ACCT TO TXN-TO-ACCT OF TXN-JOURNAL-REC-OUT
071200     MOVE WS-POST-AMOUNT TO TXN-AMOUNT OF TXN-JOURNAL-REC-OUT
071300     SET TXN-TYPE-TRANSFER OF TXN-JOURNAL-REC-OUT TO TRUE
071400     MOVE WS-RUN-STAMP TO TXN-CREATED OF TXN-JOURNAL-REC-OUT
071500
071600     WRITE TXN-JOURNAL-REC-OUT
071700     .
071800*****************************************************************
071900 D0100-PRINT-POST-DETAIL.
072000
072100     MOVE SPACE TO WR-POST-DETAIL
072200     MOVE WB-RECORDS-READ TO WC-DET-SEQ
072300     MOVE TIN-FROM-ACCT TO WC-DET-FROM
072400     MOVE TIN-TO-ACCT TO WC-DET-TO
072500     MOVE WS-POST-AMOUNT TO WC-DET-AMOUNT
072600     MOVE WS-DISPOSITION TO WC-DET-DISP
072700     MOVE WS-ITEM-REASON TO WC-DET-REASON
072800
072900     WRITE POST-REPORT-LINE FROM WR-POST-DETAIL
073000
073100     IF WS-DISPOSITION = 'REJECTED'
073200         DISPLAY 'BRICPOST REJECT: ' WR-POST-DETAIL-R
073300     END-IF
073400     .
073500
