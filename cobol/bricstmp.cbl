000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BRICSTMP.
000400 AUTHOR. PETER B.
000500 INSTALLATION. BRIC PAY DATA CENTRE.
000600 DATE-WRITTEN. 2014-04-10.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000*  Purpose: return the current run timestamp, formatted
001100*           YYYY-MM-DD HH:MM:SS, for use on the account master
001200*           and journal stamps.  CALLed by BRICOPEN and
001300*           BRICPOST so every program in a run stamps with the
001400*           same clock read, the way SQLLOG used to be CALLed by
001500*           every PBS program that needed to log an error.
001600*
001700*  CHANGE LOG
001800*  2014-04-10 PB  First cut, lifted from the PBS sqllog.cbl
001900*                 date/time breakout - that routine wrote an
002000*                 error line to a log file; this one just hands
002100*                 the formatted stamp back to the caller.
002200*  2014-04-14 BK  Dropped the file I/O entirely - no log file
002300*                 needed here, LINKAGE return only.
002400*  1999-01-08 PB  Y2K sweep: switched the date ACCEPT to the
002500*                 4-digit-year form (ACCEPT ... FROM DATE
002600*                 YYYYMMDD) so the stamp carries a full century
002700*                 - logged per audit request Q1-99-003.
002800*  2003-06-18 BK  Added the straight numeric REDEFINES of the
002900*                 date and time groups, request AR-0306-4 - the
003000*                 account-opening job wants the date as one
003100*                 9(8) field for its age calculation and this
003200*                 was the shortest way to hand it one.
003300*  2014-06-25 BK  A0100 now GOes to a common exit on a zero-
003400*                 year clock read and hands back LOW-VALUES
003500*                 instead of a stamp built off a bad date.
003600*                 (ticket BP-0472)
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------
004400 DATA DIVISION.
004500*-----------------------------------------------------------
004600 WORKING-STORAGE SECTION.
004700 01  WS-TODAY-DATE.
004800     05  WS-TODAY-YYYY           PIC 9(4).
004900     05  WS-TODAY-MM             PIC 9(2).
005000     05  WS-TODAY-DD             PIC 9(2).
005100*    2003-06-18 BK - straight 8-digit view, used when a caller
005200*    some day wants the date without the stamp punctuation.
005300 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.                     AR0306-4
005400     05  WS-TODAY-DATE-NUM       PIC 9(8).
005500 01  WS-TODAY-TIME.
005600     05  WS-TODAY-HH             PIC 9(2).
005700     05  WS-TODAY-MI             PIC 9(2).
005800     05  WS-TODAY-SS             PIC 9(2).
005900     05  WS-TODAY-HS             PIC 9(2).
006000*    2003-06-18 BK - straight 8-digit view of the time-of-day.
006100 01  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.                     AR0306-4
006200     05  WS-TODAY-TIME-NUM       PIC 9(8).
006300 01  WR-STAMP-BUILD.
006400     05  WC-STAMP-DATE.
006500         10  WC-STAMP-YYYY       PIC 9(4).
006600         10  WC-STAMP-SEP-1      PIC X VALUE '-'.
006700         10  WC-STAMP-MM         PIC 9(2).
006800         10  WC-STAMP-SEP-2      PIC X VALUE '-'.
006900         10  WC-STAMP-DD         PIC 9(2).
007000     05  WC-STAMP-SEP-3          PIC X VALUE SPACE.
007100     05  WC-STAMP-TIME.
007200         10  WC-STAMP-HH         PIC 9(2).
007300         10  WC-STAMP-SEP-4      PIC X VALUE ':'.
007400         10  WC-STAMP-MI         PIC 9(2).
007500         10  WC-STAMP-SEP-5      PIC X VALUE ':'.
007600         10  WC-STAMP-SS         PIC 9(2).
007700 01  WR-STAMP-BUILD-R REDEFINES WR-STAMP-BUILD.
007800     05  WC-STAMP-TEXT           PIC X(19).
007900 01  W9-SPACE-CNT                PIC S9(4) COMP VALUE ZERO.
008000*-----------------------------------------------------------
008100 LINKAGE SECTION.
008200 01  LC-RUN-STAMP                PIC X(19).
008300*****************************************************************
008400 PROCEDURE DIVISION USING LC-RUN-STAMP.
008500 000-BRICSTMP.
008600
008700     PERFORM A0100-BUILD-RUN-STAMP
008800         THRU A0100-EXIT
008900
009000     EXIT PROGRAM
009100     .
009200*****************************************************************
009300*    a zero-year clock read means the LPAR's time-of-day clock
009400*    was never set for this shift - hand the caller LOW-VALUES
009500*    rather than a stamp built off a bad date, the same
009600*    defensive habit the old sqllog.cbl used on a blank ACCEPT.
009700 A0100-BUILD-RUN-STAMP.
009800
009900     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD                      Q1-99-00
010000     ACCEPT WS-TODAY-TIME FROM TIME
010100
010200     IF WS-TODAY-YYYY = ZERO
010300         MOVE LOW-VALUES TO LC-RUN-STAMP
010400         GO TO A0100-EXIT                                         BK062514
010500     END-IF
010600
010700     MOVE WS-TODAY-YYYY TO WC-STAMP-YYYY
010800     MOVE WS-TODAY-MM   TO WC-STAMP-MM
010900     MOVE WS-TODAY-DD   TO WC-STAMP-DD
011000     MOVE WS-TODAY-HH   TO WC-STAMP-HH
011100     MOVE WS-TODAY-MI   TO WC-STAMP-MI
011200     MOVE WS-TODAY-SS   TO WC-STAMP-SS
011300
011400     MOVE WC-STAMP-TEXT TO LC-RUN-STAMP
011500     .
011600 A0100-EXIT.
011700     EXIT.
011800
