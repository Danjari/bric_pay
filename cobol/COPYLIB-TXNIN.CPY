000100*****************************************************************
000200*  COPYLIB-TXNIN.CPY
000300*
000400*  Bric Pay monetary-transaction input record - one deposit or
000500*  transfer per record, in arrival order, as dropped nightly
000600*  into the transaction-posting run's input file.
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with: COPY TXNIN. in the FILE SECTION of the owning
001000*  FD.
001100*
001200*  CHANGE LOG
001300*  2014-04-09 PB  First cut.
001400*****************************************************************
001500 01  TRANSACTION-INPUT-RECORD.
001600     05  TIN-TYPE                   PIC X(1).
001700         88  TIN-TYPE-DEPOSIT            VALUE 'D'.
001800         88  TIN-TYPE-TRANSFER           VALUE 'T'.
001900*        ---------------------------------------------------
002000*        source account - blank for deposits.
002100*        ---------------------------------------------------
002200     05  TIN-FROM-ACCT              PIC X(12).
002300     05  TIN-TO-ACCT                PIC X(12).
002400     05  TIN-AMOUNT                 PIC 9(8)V99.
002500     05  FILLER                     PIC X(5).
