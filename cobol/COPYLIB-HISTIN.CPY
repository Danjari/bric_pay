000100*
000200*  COPYLIB-HISTIN.CPY
000300*
000400*  One history/balance inquiry request per record - an account
000500*  number and the number of journal lines the caller wants back
000600*  (zero or blank defaults to ten, the same default the old
000700*  teller-window inquiry screen used).  Laid out the way PBS
000800*  laid out its short transaction-code input records.
000900*
001000*  Put this file in the /COPYLIB directory.
001100*  Include with: COPY HISTIN. in the FD.
001200*
001300*  CHANGE LOG
001400*  2014-05-20 SS  First cut, for the new BRICHIST inquiry job.
001500*****************************************************************
001600 01  HIN-INQUIRY-RECORD.
001700     05  HIN-ACCT-NUMBER            PIC X(12).
001800     05  HIN-LIMIT                  PIC 9(3).
001900     05  FILLER                     PIC X(20).
