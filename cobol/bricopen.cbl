000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BRICOPEN.
000400 AUTHOR. PETER B.
000500 INSTALLATION. BRIC PAY DATA CENTRE.
000600 DATE-WRITTEN. 2014-04-09.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000*  Purpose: Bric Pay account-opening run.  Reads the nightly
001100*           application file, validates each applicant, rejects
001200*           anybody whose phone number is already on the master,
001300*           assigns a new unique account number through BRICACCT,
001400*           hashes the password, writes the new master record
001500*           and produces the account-opening report.
001600*
001700*           Built off the shape of the old BG payment-file
001800*           reader (one input record in, one disposition out,
001900*           running totals at the end) - this shop has no
002000*           on-line account-opening screen, applications arrive
002100*           in a batch file same as the old Bankgiro postings
002200*           did.
002300*
002400*  CHANGE LOG
002500*  2014-04-09 PB  First cut.
002600*  2014-04-16 BK  Added the duplicate-phone check against the
002700*                 in-memory master table - first release only
002800*                 checked the account number for uniqueness.
002900*                 (ticket BP-0398)
003000*  2014-04-23 SS  Password strength is NOT checked here - that
003100*                 is BRICXVAL's job on request from the teller
003200*                 desk; this run only enforces the minimum
003300*                 opening rule (8 chars, upper, lower, digit).
003400*  2014-05-06 PB  Account-number retry loop was looping forever
003500*                 on a full master - capped at 1000 tries and
003600*                 rejects the application with a reason if BRIC-
003700*                 ACCT cannot hand back a fresh number.  (ticket
003800*                 BP-0451)
003900*  1998-11-30 PB  Y2K sweep: DOB/age check already compares on
004000*                 a 4-digit year, no change required, logged
004100*                 per audit request Q4-98-117.
004200*  2003-06-18 BK  Age-at-open now computed from the broken-out
004300*                 DOB year/month/day rather than a straight
004400*                 day-count subtraction (request AR-0306-4).
004500*  2014-06-25 BK  Recut B0200 to fall through to a common finish
004600*                 paragraph (B0290) with a GO TO out of each
004700*                 validation stage, instead of stacking a
004800*                 WB-APP-VALID-SW test in front of every later
004900*                 PERFORM.  (ticket BP-0472)
005000*  2014-07-09 BK  Added a page number to the title line - audit
005100*                 flagged every one of our batch reports for
005200*                 missing it.  No mid-run control break here so
005300*                 it just seeds to 1.  (ticket BP-0479)
005400*  2014-07-14 BK  C0110/C0120 reason text corrected to the exact
005500*                 wording the teller desk trains staff against -
005600*                 the phone message was "10-15 digits" instead of
005700*                 "between 10 and 15 digits", and the password
005800*                 rule was printing one combined upper/lower/
005900*                 digit reason where three separate ones are
006000*                 wanted, plus the length reason was missing the
006100*                 word "long".  (ticket BP-0483)
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400*-----------------------------------------------------------
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*-----------------------------------------------------------
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT  APPLICATION-FILE ASSIGN TO APPLIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS APPIN-FS.
007400
007500     SELECT  ACCT-MASTER-FILE-IN ASSIGN TO ACCTMOLD
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS MASTIN-FS.
007800
007900     SELECT  ACCT-MASTER-FILE-OUT ASSIGN TO ACCTMNEW
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS MASTOUT-FS.
008200
008300     SELECT  OPEN-REPORT-FILE ASSIGN TO OPENRPT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS RPT-FS.
008600*-----------------------------------------------------------
008700 DATA DIVISION.
008800*-----------------------------------------------------------
008900 FILE SECTION.
009000 FD  APPLICATION-FILE.
009100     COPY APPLIN.
009200
009300 FD  ACCT-MASTER-FILE-IN.
009400     COPY ACCTMSTR
009500         REPLACING ACCT-MASTER-RECORD BY ACCT-MASTER-REC-IN.
009600
009700 FD  ACCT-MASTER-FILE-OUT.
009800     COPY ACCTMSTR
009900         REPLACING ACCT-MASTER-RECORD BY ACCT-MASTER-REC-OUT.
010000
010100 FD  OPEN-REPORT-FILE.
010200 01  OPEN-REPORT-LINE                PIC X(132).
010300*-----------------------------------------------------------
010400 WORKING-STORAGE SECTION.
010500 01  SWITCHES.
010600     05  APPIN-EOF-SW             PIC X VALUE 'N'.
010700         88  APPIN-EOF                VALUE 'Y'.
010800     05  MASTIN-EOF-SW            PIC X VALUE 'N'.
010900         88  MASTIN-EOF                VALUE 'Y'.
011000     05  WB-APP-VALID-SW          PIC X VALUE 'Y'.
011100         88  WB-APP-VALID              VALUE 'Y'.
011200     05  WB-DUP-PHONE-SW          PIC X VALUE 'N'.
011300         88  WB-DUP-PHONE              VALUE 'Y'.
011400     05  WB-GOT-ACCT-NO-SW        PIC X VALUE 'N'.
011500         88  WB-GOT-ACCT-NO            VALUE 'Y'.
011600     05  WB-UNIQUE-SW             PIC X VALUE 'N'.
011700         88  WB-IS-UNIQUE              VALUE 'Y'.
011800     05  WB-DATE-VALID-SW         PIC X VALUE 'Y'.
011900         88  WB-DATE-VALID             VALUE 'Y'.
012000
012100 01  FILE-STATUS-FIELDS.
012200     05  APPIN-FS                 PIC XX.
012300         88  APPIN-SUCCESSFUL         VALUE '00'.
012400     05  MASTIN-FS                PIC XX.
012500         88  MASTIN-SUCCESSFUL        VALUE '00'.
012600     05  MASTOUT-FS               PIC XX.
012700         88  MASTOUT-SUCCESSFUL       VALUE '00'.
012800     05  RPT-FS                   PIC XX.
012900         88  RPT-SUCCESSFUL           VALUE '00'.
013000
013100 01  COUNTS-FIELDS.
013200     05  WB-RECORDS-READ          PIC 9(7) COMP VALUE ZERO.
013300     05  WB-ACCOUNTS-CREATED      PIC 9(7) COMP VALUE ZERO.
013400     05  WB-RECORDS-REJECTED      PIC 9(7) COMP VALUE ZERO.
013500     05  WB-MASTER-COUNT          PIC 9(7) COMP VALUE ZERO.
013600     05  WB-MAX-ACCT-ID           PIC 9(9) COMP VALUE ZERO.
013700     05  WB-TRY-COUNT             PIC 9(4) COMP VALUE ZERO.
013800
013900*    master loaded whole into a working table for the
014000*    duplicate-phone and account-number-uniqueness checks -
014100*    same "slurp the whole file into a table" approach the old
014200*    BG reader used for its one-pass edits, just on a table
014300*    instead of single working fields.
014400 01  WT-ACCT-TABLE.
014500     05  WT-ACCT-ENTRY OCCURS 20000 TIMES
014600                        INDEXED BY WX-ACCT-NDX.
014700         COPY ACCTMSTR REPLACING ACCT-MASTER-RECORD
014800                              BY WT-ACCT-ENTRY-DATA.
014900 01  WS-NDX                       PIC 9(5) COMP.
015000
015100*    applicant validation work area.
015200 01  WS-FIELD-LENGTH              PIC 9(3) COMP.
015300 01  WS-PHONE-DIGIT-CNT           PIC 9(3) COMP.
015400 01  WS-PWD-LEN                   PIC 9(3) COMP.
015500 01  WS-PWD-HAS-UPPER-SW          PIC X VALUE 'N'.
015600     88  WS-PWD-HAS-UPPER             VALUE 'Y'.
015700 01  WS-PWD-HAS-LOWER-SW          PIC X VALUE 'N'.
015800     88  WS-PWD-HAS-LOWER             VALUE 'Y'.
015900 01  WS-PWD-HAS-DIGIT-SW          PIC X VALUE 'N'.
016000     88  WS-PWD-HAS-DIGIT             VALUE 'Y'.
016100 01  WS-ONE-CHAR                  PIC X.
016200 01  WS-OPEN-REASON               PIC X(60) VALUE SPACE.
016300
016400*    calendar work area for DOB validation / age-at-open.
016500 01  WS-TODAY-DATE.
016600     05  WS-TODAY-YYYY            PIC 9(4).
016700     05  WS-TODAY-MM              PIC 9(2).
016800     05  WS-TODAY-DD              PIC 9(2).
016900 01  WS-DOB-YYYY                  PIC 9(4).
017000 01  WS-DOB-MM                    PIC 9(2).
017100 01  WS-DOB-DD                    PIC 9(2).
017200 01  WS-DAYS-IN-MONTH.
017300     05  FILLER                   PIC 9(2) VALUE 31.
017400     05  FILLER                   PIC 9(2) VALUE 29.
017500     05  FILLER                   PIC 9(2) VALUE 31.
017600     05  FILLER                   PIC 9(2) VALUE 30.
017700     05  FILLER                   PIC 9(2) VALUE 31.
017800     05  FILLER                   PIC 9(2) VALUE 30.
017900     05  FILLER                   PIC 9(2) VALUE 31.
018000     05  FILLER                   PIC 9(2) VALUE 31.
018100     05  FILLER                   PIC 9(2) VALUE 30.
018200     05  FILLER                   PIC 9(2) VALUE 31.
018300     05  FILLER                   PIC 9(2) VALUE 30.
018400     05  FILLER                   PIC 9(2) VALUE 31.
018500 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH.
018600     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(2).
018700 01  WS-AGE-YEARS                 PIC 9(3) COMP.
018800 01  WS-DIV-Q                     PIC 9(4) COMP.
018900 01  WS-DIV-R4                    PIC 9(4) COMP.
019000 01  WS-DIV-R100                  PIC 9(4) COMP.
019100 01  WS-DIV-R400                  PIC 9(4) COMP.
019200
019300*    account-number generation.
019400 01  WS-NEW-ACCT-NO               PIC X(12).
019500
019600*    password-hash build area - a deterministic, table-driven
019700*    one-way digest, shop-built (no CALL out to a crypto
019800*    library on this LPAR).  Walks the password a character at
019900*    a time, folding each byte's numeric value into a running
020000*    accumulator, then edits the accumulator out as 32 hex-like
020100*    digits.
020200 01  WS-HASH-ACCUM                PIC 9(9) COMP.
020300 01  WS-HASH-BYTE-VAL             PIC 9(3) COMP.
020400 01  WS-HASH-DIGIT-VAL            PIC 9(3) COMP.
020500 01  WS-HASH-WORK                 PIC 9(9) COMP.
020600 01  WR-HASH-OUTPUT.
020700     05  WC-HASH-DIGIT OCCURS 32 TIMES PIC X.
020800 01  WR-HASH-OUTPUT-R REDEFINES WR-HASH-OUTPUT
020900                                 PIC X(32).
021000 01  WS-HEX-ALPHABET             PIC X(16)
021100                         VALUE '0123456789ABCDEF'.
021200 01  WS-HEX-TABLE REDEFINES WS-HEX-ALPHABET.
021300     05  WS-HEX-CHAR OCCURS 16 TIMES PIC X.
021400
021500*    character-value table for the password fold - this shop's
021600*    compiler carries no FUNCTION ORD on the batch LPAR, so a
021700*    character's "value" for hashing is its position in this
021800*    table, found by straight linear search.
021900 01  WS-CODE-ALPHABET.
022000     05  FILLER            PIC X(64) VALUE
022100         '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrs
022200-        'tuvwxyz!@'.
022300 01  WS-CODE-TABLE REDEFINES WS-CODE-ALPHABET.
022400     05  WS-CODE-CHAR OCCURS 64 TIMES PIC X.
022500 01  WS-CODE-NDX                  PIC 9(3) COMP.
022600 01  WS-FOUND-SW                  PIC X VALUE 'N'.
022700     88  WS-FOUND                     VALUE 'Y'.
022800
022900*    run timestamp, obtained from BRICSTMP so the created stamp
023000*    on every record this run writes matches to the second.
023100 01  WS-RUN-STAMP                 PIC X(19).
023200
023300*    CALL parameter areas.
023400 01  LC-ACCT-PARMS.
023500     05  LC-ACTION                PIC X(3).
023600     05  LC-REQ-LENGTH            PIC 9(2).
023700     05  LC-CANDIDATE             PIC X(12).
023800     05  LC-VALID-SW              PIC X(1).
023900         88  LC-VALID                 VALUE 'Y'.
024000     05  LC-REASON                PIC X(60).
024100     05  LC-LENGTH-OUT            PIC 9(2).
024200     05  LC-RESERVED-SW           PIC X(1).
024300     05  LC-LONG-RUN-SW           PIC X(1).
024400     05  LC-OVERREP-SW            PIC X(1).
024500     05  LC-DIGIT-COUNTS.
024600         10  LC-DIGIT-CNT OCCURS 10 TIMES PIC 9(3).
024700
024800*    heading and detail lines for the account-opening report.
024900 01  WR-OPEN-TITLE-1.
025000     05  FILLER            PIC X(30) VALUE SPACE.
025100     05  FILLER            PIC X(40)
025200         VALUE 'BRIC PAY  -  ACCOUNT OPENING REPORT'.
025300     05  FILLER            PIC X(62) VALUE SPACE.
025400 01  WR-OPEN-TITLE-2.
025500     05  FILLER            PIC X(10) VALUE 'RUN DATE: '.
025600     05  WC-TITLE-DATE     PIC X(10) VALUE SPACE.
025700     05  FILLER            PIC X(10) VALUE SPACE.
025800     05  FILLER            PIC X(9)  VALUE 'PAGE NO: '.
025900     05  WC-TITLE-PAGE     PIC ZZ9   VALUE ZERO.
026000     05  FILLER            PIC X(90) VALUE SPACE.
026100 01  WR-OPEN-HEADER.
026200     05  FILLER            PIC X(14) VALUE 'ACCOUNT NUMBER'.
026300     05  FILLER            PIC X(3)  VALUE SPACE.
026400     05  FILLER            PIC X(30) VALUE 'NAME'.
026500     05  FILLER            PIC X(20) VALUE 'PHONE'.
026600     05  FILLER            PIC X(15) VALUE 'DISPOSITION'.
026700     05  FILLER            PIC X(50) VALUE 'REASON'.
026800 01  WR-OPEN-DETAIL.
026900     05  WC-DET-ACCT-NO    PIC X(14) VALUE SPACE.
027000     05  FILLER            PIC X(3)  VALUE SPACE.
027100     05  WC-DET-NAME       PIC X(30) VALUE SPACE.
027200     05  WC-DET-PHONE      PIC X(20) VALUE SPACE.
027300     05  WC-DET-DISP       PIC X(15) VALUE SPACE.
027400     05  WC-DET-REASON     PIC X(50) VALUE SPACE.
027500 01  WR-OPEN-TOTALS.
027600     05  FILLER            PIC X(20)
027700         VALUE 'RECORDS READ .....: '.
027800     05  WC-TOT-READ       PIC ZZZ,ZZ9.
027900     05  FILLER            PIC X(92) VALUE SPACE.
028000 01  WR-OPEN-TOTALS-2.
028100     05  FILLER            PIC X(20)
028200         VALUE 'ACCOUNTS OPENED ..: '.
028300     05  WC-TOT-CREATED    PIC ZZZ,ZZ9.
028400     05  FILLER            PIC X(92) VALUE SPACE.
028500 01  WR-OPEN-TOTALS-3.
028600     05  FILLER            PIC X(20)
028700         VALUE 'REJECTED .........: '.
028800     05  WC-TOT-REJECTED   PIC ZZZ,ZZ9.
028900     05  FILLER            PIC X(92) VALUE SPACE.
029000*****************************************************************
029100 PROCEDURE DIVISION.
029200 0000-MAIN.
029300
029400     PERFORM A0100-INIT
029500     PERFORM B0100-OPEN-ACCOUNTS UNTIL APPIN-EOF
029600     PERFORM A0900-TERMINATE
029700
029800     STOP RUN
029900     .
030000*****************************************************************
030100 A0100-INIT.
030200
030300     MOVE ZERO TO WB-RECORDS-READ WB-ACCOUNTS-CREATED
030400                  WB-RECORDS-REJECTED WB-MASTER-COUNT
030500                  WB-MAX-ACCT-ID
030600
030700     OPEN INPUT  APPLICATION-FILE
030800          INPUT  ACCT-MASTER-FILE-IN
030900          OUTPUT ACCT-MASTER-FILE-OUT
031000          OUTPUT OPEN-REPORT-FILE
031100
031200     IF NOT MASTIN-SUCCESSFUL
031300         DISPLAY 'BRICOPEN: master file open error ' MASTIN-FS
031400     END-IF
031500
031600     PERFORM A0200-LOAD-MASTER-TABLE UNTIL MASTIN-EOF
031700     CLOSE ACCT-MASTER-FILE-IN
031800
031900     CALL 'BRICSTMP' USING WS-RUN-STAMP
032000
032100     PERFORM A0300-PRINT-REPORT-HEADERS
032200
032300     IF APPIN-SUCCESSFUL
032400         READ APPLICATION-FILE
032500             AT END SET APPIN-EOF TO TRUE
032600         END-READ
032700     ELSE
032800         SET APPIN-EOF TO TRUE
032900         DISPLAY 'BRICOPEN: application file open error '
033000                  APPIN-FS
033100     END-IF
033200     .
033300*-----------------------------------------------------------
033400 A0200-LOAD-MASTER-TABLE.
033500
033600     READ ACCT-MASTER-FILE-IN
033700         AT END
033800             SET MASTIN-EOF TO TRUE
033900         NOT AT END
034000             ADD 1 TO WB-MASTER-COUNT
034100             SET WX-ACCT-NDX TO WB-MASTER-COUNT
034200             MOVE ACCT-MASTER-REC-IN
034300                 TO WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
034400             IF ACCT-ID OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
034500                     > WB-MAX-ACCT-ID
034600                 MOVE ACCT-ID OF
034700                     WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
034800                     TO WB-MAX-ACCT-ID
034900             END-IF
035000             WRITE ACCT-MASTER-REC-OUT FROM ACCT-MASTER-REC-IN
035100     END-READ
035200     .
035300*-----------------------------------------------------------
035400 A0300-PRINT-REPORT-HEADERS.
035500
035600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
035700     STRING WS-TODAY-YYYY DELIMITED BY SIZE
035800            '-'           DELIMITED BY SIZE
035900            WS-TODAY-MM   DELIMITED BY SIZE
036000            '-'           DELIMITED BY SIZE
036100            WS-TODAY-DD   DELIMITED BY SIZE
036200         INTO WC-TITLE-DATE
036300
036400     MOVE 1 TO WC-TITLE-PAGE
036500
036600     WRITE OPEN-REPORT-LINE FROM WR-OPEN-TITLE-1
036700     WRITE OPEN-REPORT-LINE FROM WR-OPEN-TITLE-2
036800     WRITE OPEN-REPORT-LINE FROM SPACE
036900     WRITE OPEN-REPORT-LINE FROM WR-OPEN-HEADER
037000     .
037100*-----------------------------------------------------------
037200 A0900-TERMINATE.
037300
037400     MOVE WB-RECORDS-READ     TO WC-TOT-READ
037500     MOVE WB-ACCOUNTS-CREATED TO WC-TOT-CREATED
037600     MOVE WB-RECORDS-REJECTED TO WC-TOT-REJECTED
037700     WRITE OPEN-REPORT-LINE FROM SPACE
037800     WRITE OPEN-REPORT-LINE FROM WR-OPEN-TOTALS
037900     WRITE OPEN-REPORT-LINE FROM WR-OPEN-TOTALS-2
038000     WRITE OPEN-REPORT-LINE FROM WR-OPEN-TOTALS-3
038100
038200     CLOSE APPLICATION-FILE
038300           ACCT-MASTER-FILE-OUT
038400           OPEN-REPORT-FILE
038500     .
038600*****************************************************************
038700 B0100-OPEN-ACCOUNTS.
038800
038900     PERFORM B0200-PROCESS-APPLICATION
039000         THRU B0290-FINISH-APPLICATION-EXIT
039100
039200     READ APPLICATION-FILE
039300         AT END SET APPIN-EOF TO TRUE
039400     END-READ
039500     .
039600*-----------------------------------------------------------
039700*    each stage bails straight to the finish-up paragraph the
039800*    moment the application goes bad, rather than carrying the
039900*    WB-APP-VALID-SW test down through every remaining PERFORM -
040000*    same short-circuit the old BG reader used once a payment
040100*    record failed edit.
040200 B0200-PROCESS-APPLICATION.
040300
040400     ADD 1 TO WB-RECORDS-READ
040500     MOVE 'Y' TO WB-APP-VALID-SW
040600     MOVE SPACE TO WS-OPEN-REASON
040700     MOVE SPACE TO WS-NEW-ACCT-NO
040800
040900     PERFORM C0100-VALIDATE-APPLICATION
041000
041100     IF NOT WB-APP-VALID
041200         ADD 1 TO WB-RECORDS-REJECTED
041300         GO TO B0290-FINISH-APPLICATION                           BK062514
041400     END-IF
041500
041600     PERFORM C0200-CHECK-DUPLICATE-PHONE
041700
041800     IF NOT WB-APP-VALID
041900         ADD 1 TO WB-RECORDS-REJECTED
042000         GO TO B0290-FINISH-APPLICATION
042100     END-IF
042200
042300     PERFORM C0300-ASSIGN-ACCOUNT-NUMBER
042400
042500     IF NOT WB-APP-VALID
042600         ADD 1 TO WB-RECORDS-REJECTED
042700         GO TO B0290-FINISH-APPLICATION
042800     END-IF
042900
043000     PERFORM C0400-HASH-PASSWORD
043100     PERFORM C0500-WRITE-NEW-MASTER
043200     ADD 1 TO WB-ACCOUNTS-CREATED
043300     .
043400*-----------------------------------------------------------
043500 B0290-FINISH-APPLICATION.                                        BP-0472 
043600
043700     PERFORM D0100-PRINT-OPEN-DETAIL
043800     .
043900 B0290-FINISH-APPLICATION-EXIT.
044000     EXIT.
044100*****************************************************************
044200*  applicant field validation - each check is skipped once the
044300*  application has already failed an earlier one, so the first
044400*  failing rule is the one reported, same as the old BG reader
044500*  stopped at the first bad field on a payment post.
044600*-----------------------------------------------------------
044700 C0100-VALIDATE-APPLICATION.
044800
044900     IF APP-NAME OF APPLICATION-INPUT-RECORD = SPACE
045000         MOVE 'N' TO WB-APP-VALID-SW
045100         MOVE 'Name is required' TO WS-OPEN-REASON
045200     END-IF
045300
045400     IF WB-APP-VALID AND APP-SURNAME = SPACE
045500         MOVE 'N' TO WB-APP-VALID-SW
045600         MOVE 'Surname is required' TO WS-OPEN-REASON
045700     END-IF
045800
045900     IF WB-APP-VALID AND APP-POB = SPACE
046000         MOVE 'N' TO WB-APP-VALID-SW
046100         MOVE 'Place of birth is required' TO WS-OPEN-REASON
046200     END-IF
046300
046400     IF WB-APP-VALID
046500         PERFORM C0110-VALIDATE-PHONE-DIGITS
046600     END-IF
046700
046800     IF WB-APP-VALID
046900         PERFORM C0120-VALIDATE-PASSWORD-MINIMUM
047000     END-IF
047100
047200     IF WB-APP-VALID
047300         PERFORM C0130-VALIDATE-DOB
047400     END-IF
047500     .
047600*-----------------------------------------------------------
047700*  phone must carry 10-15 digit characters once non-digits are
047800*  stripped out - the fine-grained +country-code rule lives in
047900*  BRICXVAL, this run only guards the opening record is usable.
048000*-----------------------------------------------------------
048100 C0110-VALIDATE-PHONE-DIGITS.
048200
048300     MOVE ZERO TO WS-PHONE-DIGIT-CNT
048400     PERFORM C0111-COUNT-ONE-PHONE-CHAR
048500         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > 20
048600
048700     IF WS-PHONE-DIGIT-CNT < 10 OR WS-PHONE-DIGIT-CNT > 15
048800         MOVE 'N' TO WB-APP-VALID-SW
048900         MOVE 'Phone number must be between 10 and 15 digits'
049000             TO WS-OPEN-REASON
049100     END-IF
049200     .
049300*-----------------------------------------------------------
049400 C0111-COUNT-ONE-PHONE-CHAR.
049500
049600     MOVE APP-PHONE(WS-NDX:1) TO WS-ONE-CHAR
049700     IF WS-ONE-CHAR NOT < '0' AND WS-ONE-CHAR NOT > '9'
049800         ADD 1 TO WS-PHONE-DIGIT-CNT
049900     END-IF
050000     .
050100*-----------------------------------------------------------
050200*  opening-time password rule - at least 8 characters, one
050300*  upper, one lower, one digit.  The graded strength score is
050400*  BRICXVAL's concern, not this run's.
050500*-----------------------------------------------------------
050600 C0120-VALIDATE-PASSWORD-MINIMUM.
050700
050800     MOVE ZERO TO WS-PWD-LEN
050900     MOVE 'N' TO WS-PWD-HAS-UPPER-SW
051000     MOVE 'N' TO WS-PWD-HAS-LOWER-SW
051100     MOVE 'N' TO WS-PWD-HAS-DIGIT-SW
051200
051300     PERFORM C0121-MEASURE-ONE-PWD-CHAR
051400         VARYING WS-NDX FROM 64 BY -1 UNTIL WS-NDX < 1
051500
051600     PERFORM C0122-SCAN-ONE-PWD-CHAR
051700         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > WS-PWD-LEN
051800
051900     IF WS-PWD-LEN < 8                                            SS042314
052000         MOVE 'N' TO WB-APP-VALID-SW
052100         MOVE 'Password must be at least 8 characters long'
052200             TO WS-OPEN-REASON
052300     ELSE
052400         IF NOT WS-PWD-HAS-UPPER
052500             MOVE 'N' TO WB-APP-VALID-SW
052600             MOVE
052700              'Password must be at least one uppercase letter'
052800                 TO WS-OPEN-REASON
052900         ELSE
053000             IF NOT WS-PWD-HAS-LOWER
053100                 MOVE 'N' TO WB-APP-VALID-SW
053200                 MOVE
053300                  'Password must be at least one lowercase letter'
053400                     TO WS-OPEN-REASON
053500             ELSE
053600                 IF NOT WS-PWD-HAS-DIGIT
053700                     MOVE 'N' TO WB-APP-VALID-SW
053800                     MOVE
053900                      'Password must be at least one digit'
054000                         TO WS-OPEN-REASON
054100                 END-IF
054200             END-IF
054300         END-IF
054400     END-IF
054500     .
054600*-----------------------------------------------------------
054700 C0121-MEASURE-ONE-PWD-CHAR.
054800
054900     IF APP-PASSWORD(WS-NDX:1) NOT = SPACE
055000         IF WS-PWD-LEN = ZERO
055100             MOVE WS-NDX TO WS-PWD-LEN
055200         END-IF
055300     END-IF
055400     .
055500*-----------------------------------------------------------
055600 C0122-SCAN-ONE-PWD-CHAR.
055700
055800     MOVE APP-PASSWORD(WS-NDX:1) TO WS-ONE-CHAR
055900     IF WS-ONE-CHAR NOT < 'A' AND WS-ONE-CHAR NOT > 'Z'
056000         MOVE 'Y' TO WS-PWD-HAS-UPPER-SW
056100     END-IF
056200     IF WS-ONE-CHAR NOT < 'a' AND WS-ONE-CHAR NOT > 'z'
056300         MOVE 'Y' TO WS-PWD-HAS-LOWER-SW
056400     END-IF
056500     IF WS-ONE-CHAR NOT < '0' AND WS-ONE-CHAR NOT > '9'
056600         MOVE 'Y' TO WS-PWD-HAS-DIGIT-SW
056700     END-IF
056800     .
056900*-----------------------------------------------------------
057000*  date of birth must be a real calendar date, strictly in the
057100*  past, and the applicant must be at least 18 on the run date.
057200*-----------------------------------------------------------
057300 C0130-VALIDATE-DOB.
057400
057500     MOVE 'Y' TO WB-DATE-VALID-SW
057600     MOVE APP-DOB-YYYY TO WS-DOB-YYYY
057700     MOVE APP-DOB-MM   TO WS-DOB-MM
057800     MOVE APP-DOB-DD   TO WS-DOB-DD
057900
058000     IF WS-DOB-YYYY < 1900 OR WS-DOB-MM < 1 OR WS-DOB-MM > 12
058100             OR WS-DOB-DD < 1
058200         MOVE 'N' TO WB-DATE-VALID-SW
058300     ELSE
058400         IF WS-DOB-MM = 2 AND WS-DOB-DD = 29
058500             DIVIDE WS-DOB-YYYY BY 4
058600                 GIVING WS-DIV-Q REMAINDER WS-DIV-R4
058700             DIVIDE WS-DOB-YYYY BY 100
058800                 GIVING WS-DIV-Q REMAINDER WS-DIV-R100
058900             DIVIDE WS-DOB-YYYY BY 400
059000                 GIVING WS-DIV-Q REMAINDER WS-DIV-R400
059100             IF NOT (WS-DIV-R4 = 0 AND
059200                     (WS-DIV-R100 NOT = 0 OR WS-DIV-R400 = 0))
059300                 MOVE 'N' TO WB-DATE-VALID-SW
059400             END-IF
059500         ELSE
059600             IF WS-DOB-DD > WS-DIM-ENTRY(WS-DOB-MM)
059700                 MOVE 'N' TO WB-DATE-VALID-SW
059800             END-IF
059900         END-IF
060000     END-IF
060100
060200     IF WB-DATE-VALID
060300         ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
060400         IF WS-DOB-YYYY > WS-TODAY-YYYY OR
060500            (WS-DOB-YYYY = WS-TODAY-YYYY AND
060600             WS-DOB-MM > WS-TODAY-MM) OR
060700            (WS-DOB-YYYY = WS-TODAY-YYYY AND
060800             WS-DOB-MM = WS-TODAY-MM AND
060900             WS-DOB-DD >= WS-TODAY-DD)
061000             MOVE 'N' TO WB-DATE-VALID-SW
061100         END-IF
061200     END-IF
061300
061400     IF WB-DATE-VALID
061500         COMPUTE WS-AGE-YEARS = WS-TODAY-YYYY - WS-DOB-YYYY       AR0306-4
061600         IF WS-TODAY-MM < WS-DOB-MM OR
061700            (WS-TODAY-MM = WS-DOB-MM AND WS-TODAY-DD < WS-DOB-DD)
061800             SUBTRACT 1 FROM WS-AGE-YEARS
061900         END-IF
062000         IF WS-AGE-YEARS < 18
062100             MOVE 'N' TO WB-DATE-VALID-SW
062200         END-IF
062300     END-IF
062400
062500     IF NOT WB-DATE-VALID
062600         MOVE 'N' TO WB-APP-VALID-SW
062700         MOVE 'Date of birth is invalid or applicant under 18'
062800             TO WS-OPEN-REASON
062900     END-IF
063000     .
063100*****************************************************************
063200*  duplicate-phone guard - scan the master table loaded at
063300*  start of run.
063400*-----------------------------------------------------------
063500 C0200-CHECK-DUPLICATE-PHONE.                                     BP-0398 
063600
063700     MOVE 'N' TO WB-DUP-PHONE-SW
063800
063900     IF WB-MASTER-COUNT > ZERO
064000         PERFORM C0210-TEST-ONE-MASTER-PHONE
064100             VARYING WX-ACCT-NDX FROM 1 BY 1
064200                 UNTIL WX-ACCT-NDX > WB-MASTER-COUNT
064300     END-IF
064400
064500     IF WB-DUP-PHONE
064600         MOVE 'N' TO WB-APP-VALID-SW
064700         MOVE 'Phone number is already registered'
064800             TO WS-OPEN-REASON
064900     END-IF
065000     .
065100*-----------------------------------------------------------
065200 C0210-TEST-ONE-MASTER-PHONE.
065300
065400     IF ACCT-PHONE OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
065500             = APP-PHONE
065600         MOVE 'Y' TO WB-DUP-PHONE-SW
065700     END-IF
065800     .
065900*****************************************************************
066000*  account-number assignment - ask BRICACCT for a 10-digit
066100*  candidate, then make sure it is not already on the master.
066200*  Up to 1000 tries, same safety cap the old servicemenu put on
066300*  its article-number retry loop.
066400*-----------------------------------------------------------
066500 C0300-ASSIGN-ACCOUNT-NUMBER.
066600
066700     MOVE 'N' TO WB-GOT-ACCT-NO-SW
066800     MOVE ZERO TO WB-TRY-COUNT
066900
067000     PERFORM C0310-TRY-ONE-CANDIDATE
067100         VARYING WB-TRY-COUNT FROM 1 BY 1
067200             UNTIL WB-TRY-COUNT > 1000 OR WB-GOT-ACCT-NO          BP-0451 
067300
067400     IF NOT WB-GOT-ACCT-NO
067500         MOVE 'N' TO WB-APP-VALID-SW
067600         MOVE 'Could not assign a unique account number'
067700             TO WS-OPEN-REASON
067800     END-IF
067900     .
068000*-----------------------------------------------------------
068100 C0310-TRY-ONE-CANDIDATE.
068200
068300     MOVE 'GEN' TO LC-ACTION
068400     MOVE 10 TO LC-REQ-LENGTH
068500     CALL 'BRICACCT' USING LC-ACCT-PARMS
068600
068700     IF LC-VALID
068800         PERFORM C0320-CHECK-MASTER-UNIQUE
068900         IF WB-IS-UNIQUE
069000             MOVE LC-CANDIDATE TO WS-NEW-ACCT-NO
069100             MOVE 'Y' TO WB-GOT-ACCT-NO-SW
069200         END-IF
069300     END-IF
069400     .
069500*-----------------------------------------------------------
069600 C0320-CHECK-MASTER-UNIQUE.
069700
069800     MOVE 'Y' TO WB-UNIQUE-SW
069900
070000     IF WB-MASTER-COUNT > ZERO
070100         PERFORM C0321-TEST-ONE-MASTER-NUMBER
070200             VARYING WX-ACCT-NDX FROM 1 BY 1
070300                 UNTIL WX-ACCT-NDX > WB-MASTER-COUNT
070400     END-IF
070500     .
070600*-----------------------------------------------------------
070700 C0321-TEST-ONE-MASTER-NUMBER.
070800
070900     IF ACCT-NUMBER OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
071000             = LC-CANDIDATE
071100         MOVE 'N' TO WB-UNIQUE-SW
071200     END-IF
071300     .
071400*****************************************************************
071500*  password hash - a shop-built one-way digest; no crypto
071600*  library is CALLable from this batch LPAR, so the password is
071700*  folded, byte by byte, into a running accumulator and the
071800*  accumulator is edited out as 32 hex-alphabet characters.
071900*  Deterministic (same password always yields the same hash)
072000*  and never reversed back to plain text anywhere in the shop.
072100*-----------------------------------------------------------
072200 C0400-HASH-PASSWORD.
072300
072400     MOVE 987654321 TO WS-HASH-ACCUM
072500
072600     PERFORM C0410-FOLD-ONE-PWD-CHAR
072700         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > 64
072800
072900     PERFORM C0420-EDIT-ONE-HASH-DIGIT
073000         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > 32
073100     .
073200*-----------------------------------------------------------
073300 C0410-FOLD-ONE-PWD-CHAR.
073400
073500     MOVE APP-PASSWORD(WS-NDX:1) TO WS-ONE-CHAR
073600     PERFORM C0411-FIND-CHAR-VALUE
073700     COMPUTE WS-HASH-WORK =
073800         (WS-HASH-ACCUM * 131) + WS-HASH-BYTE-VAL + WS-NDX
073900     DIVIDE WS-HASH-WORK BY 999999937
074000         GIVING WS-HASH-DIGIT-VAL REMAINDER WS-HASH-ACCUM
074100     .
074200*-----------------------------------------------------------
074300*  look up one password character's table position - this
074400*  shop's compiler carries no FUNCTION ORD on the batch LPAR.
074500*  A character outside the table folds in as a fixed value of
074600*  1 rather than halting the hash.
074700*-----------------------------------------------------------
074800 C0411-FIND-CHAR-VALUE.
074900
075000     MOVE 1 TO WS-HASH-BYTE-VAL
075100     MOVE 'N' TO WS-FOUND-SW
075200
075300     PERFORM C0412-TEST-ONE-CODE-CHAR
075400         VARYING WS-CODE-NDX FROM 1 BY 1
075500             UNTIL WS-CODE-NDX > 64 OR WS-FOUND
075600     .
075700*-----------------------------------------------------------
075800 C0412-TEST-ONE-CODE-CHAR.
075900
076000     IF WS-ONE-CHAR = WS-CODE-CHAR(WS-CODE-NDX)
076100         MOVE WS-CODE-NDX TO WS-HASH-BYTE-VAL
076200         MOVE 'Y' TO WS-FOUND-SW
076300     END-IF
076400     .
076500*-----------------------------------------------------------
076600 C0420-EDIT-ONE-HASH-DIGIT.
076700
076800     COMPUTE WS-HASH-WORK = (WS-HASH-ACCUM * (WS-NDX + 17)) + 11
076900     DIVIDE WS-HASH-WORK BY 999999937
077000         GIVING WS-HASH-DIGIT-VAL REMAINDER WS-HASH-ACCUM
077100     DIVIDE WS-HASH-ACCUM BY 16
077200         GIVING WS-HASH-DIGIT-VAL REMAINDER WS-HASH-DIGIT-VAL
077300     ADD 1 TO WS-HASH-DIGIT-VAL
077400     MOVE WS-HEX-CHAR(WS-HASH-DIGIT-VAL) TO WC-HASH-DIGIT(WS-NDX)
077500     .
077600*****************************************************************
077700 C0500-WRITE-NEW-MASTER.
077800
077900     ADD 1 TO WB-MASTER-COUNT
078000     SET WX-ACCT-NDX TO WB-MASTER-COUNT
078100
078200     COMPUTE ACCT-ID OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX) =
078300         WB-MAX-ACCT-ID + 1
078400     MOVE ACCT-ID OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
078500         TO WB-MAX-ACCT-ID
078600     MOVE WS-NEW-ACCT-NO
078700         TO ACCT-NUMBER OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
078800     MOVE APP-NAME
078900         TO ACCT-NAME OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
079000     MOVE APP-SURNAME
079100         TO ACCT-SURNAME OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
079200     MOVE APP-PHONE
079300         TO ACCT-PHONE OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
079400     MOVE WR-HASH-OUTPUT
079500         TO ACCT-PWHASH OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
079600     MOVE APP-DOB
079700         TO ACCT-DOB OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
079800     MOVE APP-POB
079900         TO ACCT-POB OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
080000     MOVE ZERO
080100         TO ACCT-BALANCE OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
080200     MOVE WS-RUN-STAMP
080300         TO ACCT-CREATED OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
080400     MOVE WS-RUN-STAMP
080500         TO ACCT-UPDATED OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
080600     SET ACCT-REC-ACTIVE OF WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
080700         TO TRUE
080800
080900     WRITE ACCT-MASTER-REC-OUT
081000         FROM WT-ACCT-ENTRY-DATA(WX-ACCT-NDX)
081100     .
081200*****************************************************************
081300 D0100-PRINT-OPEN-DETAIL.
081400
081500     MOVE SPACE TO WR-OPEN-DETAIL
081600     IF WB-GOT-ACCT-NO
081700         MOVE WS-NEW-ACCT-NO TO WC-DET-ACCT-NO
081800     ELSE
081900         MOVE SPACE TO WC-DET-ACCT-NO
082000     END-IF
082100     MOVE APP-NAME(1:30) TO WC-DET-NAME
082200     MOVE APP-PHONE(1:20) TO WC-DET-PHONE
082300     IF WB-APP-VALID
082400         MOVE 'OPENED' TO WC-DET-DISP
082500     ELSE
082600         MOVE 'REJECTED' TO WC-DET-DISP
082700     END-IF
082800     MOVE WS-OPEN-REASON TO WC-DET-REASON
082900
083000     WRITE OPEN-REPORT-LINE FROM WR-OPEN-DETAIL
083100     .
083200
083300
083400
083500
083600
